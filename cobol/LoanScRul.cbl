000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LoanScRul.
000300 AUTHOR. D-KOWALSKI.
000400 INSTALLATION. CONSUMER-LENDING-DIV.
000500 DATE-WRITTEN. 02/06/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*                                                                *
001100*   L O A N   S H O R T - C I R C U I T   R U L E   B A T C H    *
001200*                                                                *
001300*   Sibling run mode to LoanElig, requested by the audit desk   *
001400*   for shops that want a single DATOS_INVALIDOS to stop the    *
001500*   whole rule set cold instead of collecting every failure.    *
001600*   Recency test here is strictly-after the threshold, not on   *
001700*   or after it - do not "fix" this to match LoanElig, it is    *
001800*   intentional (see LN-0102).  No input-range pre-screen in    *
001900*   this mode; LOANAPPL is assumed already scrubbed.            *
002000*                                                                *
002100******************************************************************
002200*                       CHANGE    LOG                            *
002300******************************************************************
002400* DATE      PGMR  TICKET    DESCRIPTION                          *
002500* --------  ----  --------  -------------------------------------*
002600* 02/06/91  DWK   LN-0100   Original coding - short-circuit mode *
002700*                           requested by audit desk.             *
002800* 02/06/91  DWK   LN-0101   DATOS_INVALIDOS stops the whole rule *
002900*                           set; no other rule paragraph runs.   *
003000* 03/01/91  DWK   LN-0102   Recency compare left strictly-after  *
003100*                           on purpose - differs from LoanElig,  *
003200*                           audit desk confirmed this is as-is.  *
003300* 08/14/92  RFM   LN-0109   Threshold month-borrow shared with   *
003400*                           LoanElig logic, re-keyed here.       *
003500* 10/02/92  DWK   LN-0112   File-status DECLARATIVES added for   *
003600*                           all four files - abends on bad DD.   *
003700* 06/03/94  RFM   LN-0119   Leap-year residue check corrected in *
003800*                           month-end clamp for Feb run dates.   *
003900* 11/12/98  DWK   LN-0131   YEAR 2000 - RUN-DATE and LAST-LOAN-  *
004000*                           DATE windowed 4-digit century test.  *
004100* 02/08/99  RFM   LN-0132   Y2K - threshold-date clamp table     *
004200*                           re-keyed, century digits confirmed.  *
004300* 04/20/01  DWK   LN-0140   Capacity test now skipped when term  *
004400*                           is not positive, matching LoanElig.  *
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS top-of-form.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT LOANAPPL ASSIGN TO "LOANAPPL"
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS fs-loanappl.
005700
005800     SELECT RUNPARM  ASSIGN TO "RUNPARM"
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS fs-runparm.
006100
006200     SELECT LOANDEC  ASSIGN TO "LOANDEC"
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS fs-loandec.
006500
006600     SELECT LOANRPT  ASSIGN TO "LOANRPT"
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS fs-loanrpt.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  LOANAPPL
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 53 CHARACTERS.
007500 01  f-loanappl-rec.
007600     03  f-lna-appl-id              PIC X(10).
007700     03  f-lna-monthly-salary       PIC S9(7)V9(2)
007800                                    SIGN IS LEADING SEPARATE.
007900     03  f-lna-requested-amount     PIC S9(9)V9(2)
008000                                    SIGN IS LEADING SEPARATE.
008100     03  f-lna-term-months          PIC S9(3)
008200                                    SIGN IS LEADING SEPARATE.
008300     03  f-lna-last-loan-date       PIC 9(8).
008400     03  f-lna-employment-months    PIC S9(3)
008500                                    SIGN IS LEADING SEPARATE.
008600     03  FILLER                     PIC X(05).
008700
008800 FD  RUNPARM
008900     LABEL RECORD IS STANDARD
009000     RECORD CONTAINS 20 CHARACTERS.
009100 01  f-runparm-rec.
009200     03  f-rpm-run-date             PIC 9(8).
009300     03  FILLER                     PIC X(12).
009400
009500 FD  LOANDEC
009600     LABEL RECORD IS STANDARD
009700     RECORD CONTAINS 117 CHARACTERS.
009800 01  f-loandec-rec.
009900     03  f-dec-appl-id              PIC X(10).
010000     03  f-dec-eligible-flag        PIC X(1).
010100     03  f-dec-monthly-payment      PIC S9(9)V9(2)
010200                                    SIGN IS LEADING SEPARATE.
010300     03  f-dec-reason-count         PIC 9(1).
010400     03  f-dec-reason-codes.
010500         05  f-dec-reason           PIC X(22) OCCURS 4 TIMES.
010600     03  FILLER                     PIC X(05).
010700
010800 FD  LOANRPT
010900     LABEL RECORD IS STANDARD
011000     RECORD CONTAINS 132 CHARACTERS.
011100 01  f-loanrpt-rec                  PIC X(132).
011200
011300 WORKING-STORAGE SECTION.
011400 77  fs-loanappl                    PIC 9(02) VALUE ZEROES.
011500 77  fs-runparm                     PIC 9(02) VALUE ZEROES.
011600 77  fs-loandec                     PIC 9(02) VALUE ZEROES.
011700 77  fs-loanrpt                     PIC 9(02) VALUE ZEROES.
011800
011900 78  cte-01                                   VALUE 01.
012000 78  cte-03                                   VALUE 03.
012100 78  cte-04                                   VALUE 04.
012200 78  cte-12                                   VALUE 12.
012300 78  cte-36                                   VALUE 36.
012400 78  cte-100                                  VALUE 100.
012500 78  cte-400                                  VALUE 400.
012600
012700 01  ws-run-control.
012800     03  ws-run-date                PIC 9(8)  VALUE ZEROES.
012900     03  ws-run-date-parts REDEFINES ws-run-date.
013000         05  ws-run-cc-yy           PIC 9(4).
013100         05  ws-run-mm              PIC 9(2).
013200         05  ws-run-dd              PIC 9(2).
013300     03  ws-eof-appl-sw             PIC X(01) VALUE 'N'.
013400         88  ws-eof-appl                       VALUE 'Y'.
013500     03  FILLER                     PIC X(09).
013600
013700 01  ws-threshold-area.
013800     03  ws-threshold-date          PIC 9(8)  VALUE ZEROES.
013900     03  ws-threshold-parts REDEFINES ws-threshold-date.
014000         05  ws-thr-cc-yy           PIC 9(4).
014100         05  ws-thr-mm              PIC 9(2).
014200         05  ws-thr-dd              PIC 9(2).
014300     03  ws-thr-work-yy             PIC S9(4)  COMP VALUE ZERO.
014400     03  ws-thr-work-mm             PIC S9(4)  COMP VALUE ZERO.
014500     03  ws-thr-max-day             PIC 9(2)   COMP VALUE ZERO.
014600     03  FILLER                     PIC X(06).
014700
014800 01  ws-leap-year-check.
014900     03  ws-lyc-residue-04          PIC 9(02) COMP VALUE ZERO.
015000     03  ws-lyc-residue-100         PIC 9(02) COMP VALUE ZERO.
015100     03  ws-lyc-residue-400         PIC 9(02) COMP VALUE ZERO.
015200     03  ws-lyc-quotient            PIC 9(06) COMP VALUE ZERO.
015300     03  ws-lyc-is-leap-sw          PIC X(01) VALUE 'N'.
015400         88  ws-lyc-is-leap                    VALUE 'Y'.
015500     03  FILLER                     PIC X(04).
015600
015700* Month-end table, re-keyed here rather than COPY'd - same house
015800* pattern as LoanElig's month-end table.
015900 01  ws-month-end-table.
016000     03  FILLER                     PIC X(08) VALUE '01312831'.
016100     03  FILLER                     PIC X(08) VALUE '02312931'.
016200     03  FILLER                     PIC X(08) VALUE '03313031'.
016300     03  FILLER                     PIC X(08) VALUE '04313130'.
016400     03  FILLER                     PIC X(08) VALUE '05313131'.
016500     03  FILLER                     PIC X(08) VALUE '06303031'.
016600     03  FILLER                     PIC X(08) VALUE '07303131'.
016700     03  FILLER                     PIC X(08) VALUE '08313131'.
016800     03  FILLER                     PIC X(08) VALUE '09313030'.
016900     03  FILLER                     PIC X(08) VALUE '10303131'.
017000     03  FILLER                     PIC X(08) VALUE '11313130'.
017100     03  FILLER                     PIC X(08) VALUE '12303131'.
017200 01  ws-month-end-redef REDEFINES ws-month-end-table.
017300     03  ws-met-entry OCCURS 12 TIMES
017400             INDEXED BY ws-met-idx.
017500         05  ws-met-month           PIC 9(02).
017600         05  ws-met-days-norm       PIC 9(02).
017700         05  ws-met-days-leap       PIC 9(02).
017800         05  ws-met-last-day        PIC 9(02).
017900
018000* Reason-code occurrence table - doubles as the report totals
018100* block source, same idiom as LoanElig's WS-REASON-TOTALS.
018200 01  ws-reason-totals.
018300     03  ws-rsn-recent.
018400         05  FILLER                 PIC X(22) VALUE
018500             'HAS_RECENT_LOANS'.
018600         05  ws-rsn-recent-cnt      PIC 9(06) COMP VALUE ZERO.
018700     03  ws-rsn-term.
018800         05  FILLER                 PIC X(22) VALUE
018900             'PLAZO_MAXIMO_SUPERADO'.
019000         05  ws-rsn-term-cnt        PIC 9(06) COMP VALUE ZERO.
019100     03  ws-rsn-capacity.
019200         05  FILLER                 PIC X(22) VALUE
019300             'CAPACIDAD_INSUFICIENTE'.
019400         05  ws-rsn-capacity-cnt    PIC 9(06) COMP VALUE ZERO.
019500     03  ws-rsn-datos.
019600         05  FILLER                 PIC X(22) VALUE
019700             'DATOS_INVALIDOS'.
019800         05  ws-rsn-datos-cnt       PIC 9(06) COMP VALUE ZERO.
019900 01  ws-reason-totals-redef REDEFINES ws-reason-totals.
020000     03  ws-rsn-entry OCCURS 4 TIMES
020100             INDEXED BY ws-rsn-idx.
020200         05  ws-rsn-code            PIC X(22).
020300         05  ws-rsn-count           PIC 9(06) COMP.
020400
020500 01  ws-control-totals.
020600     03  ws-tot-read                PIC 9(06) COMP VALUE ZERO.
020700     03  ws-tot-eligible            PIC 9(06) COMP VALUE ZERO.
020800     03  ws-tot-not-eligible        PIC 9(06) COMP VALUE ZERO.
020900     03  FILLER                     PIC X(08).
021000
021100 01  ws-application-work.
021200     03  ws-apw-appl-id             PIC X(10).
021300     03  ws-apw-salary              PIC S9(7)V9(2) VALUE ZERO.
021400     03  ws-apw-amount              PIC S9(9)V9(2) VALUE ZERO.
021500     03  ws-apw-term                PIC S9(3)      VALUE ZERO.
021600     03  ws-apw-last-loan-date      PIC 9(8)       VALUE ZERO.
021700     03  ws-apw-payment             PIC S9(9)V9(2) VALUE ZERO.
021800     03  ws-apw-max-allowed         PIC S9(9)V9(2) VALUE ZERO.
021900     03  FILLER                     PIC X(05).
022000
022100 01  ws-decision-work.
022200     03  ws-dcw-eligible-flag       PIC X(1)  VALUE 'N'.
022300     03  ws-dcw-reason-count        PIC 9(1) COMP VALUE ZERO.
022400     03  ws-dcw-reason-codes.
022500         05  ws-dcw-reason          PIC X(22) OCCURS 4 TIMES
022600                                    INDEXED BY ws-dcw-idx.
022700     03  ws-dcw-stop-sw             PIC X(01) VALUE 'N'.
022800         88  ws-dcw-stop-rules                 VALUE 'Y'.
022900     03  FILLER                     PIC X(05).
023000
023100 01  ws-report-lines.
023200     03  ws-head-1.
023300         05  FILLER         PIC X(30) VALUE
023400             'LOAN SHORT-CIRCUIT RULE RPT'.
023500         05  FILLER         PIC X(10) VALUE SPACES.
023600         05  FILLER         PIC X(9)  VALUE 'RUN DATE:'.
023700         05  ws-h1-run-date PIC 9999/99/99.
023800         05  FILLER         PIC X(73) VALUE SPACES.
023900     03  ws-head-2.
024000         05  FILLER         PIC X(10) VALUE 'APPL-ID'.
024100         05  FILLER         PIC X(04) VALUE SPACES.
024200         05  FILLER         PIC X(13) VALUE 'SALARY'.
024300         05  FILLER         PIC X(14) VALUE 'AMOUNT'.
024400         05  FILLER         PIC X(06) VALUE 'TERM'.
024500         05  FILLER         PIC X(13) VALUE 'PAYMENT'.
024600         05  FILLER         PIC X(09) VALUE 'ELIGIBLE'.
024700         05  FILLER         PIC X(63) VALUE 'REASONS'.
024800     03  ws-detail-line.
024900         05  ws-dtl-appl-id         PIC X(10).
025000         05  FILLER                 PIC X(04) VALUE SPACES.
025100         05  ws-dtl-salary          PIC ZZ,ZZZ,ZZ9.99.
025200         05  FILLER                 PIC X(02) VALUE SPACES.
025300         05  ws-dtl-amount          PIC ZZ,ZZZ,ZZ9.99.
025400         05  FILLER                 PIC X(02) VALUE SPACES.
025500         05  ws-dtl-term            PIC ZZ9.
025600         05  FILLER                 PIC X(03) VALUE SPACES.
025700         05  ws-dtl-payment         PIC ZZ,ZZZ,ZZ9.99.
025800         05  FILLER                 PIC X(02) VALUE SPACES.
025900         05  ws-dtl-eligible        PIC XXX.
026000         05  FILLER                 PIC X(01) VALUE SPACES.
026100         05  ws-dtl-reasons         PIC X(63).
026200     03  ws-totals-line.
026300         05  ws-tot-label           PIC X(30).
026400         05  ws-tot-value           PIC ZZZ,ZZ9.
026500         05  FILLER                 PIC X(95) VALUE SPACES.
026600
026700 PROCEDURE DIVISION.
026800 DECLARATIVES.
026900 loanappl-handler SECTION.
027000     USE AFTER ERROR PROCEDURE ON LOANAPPL.
027100 900-loanappl-error.
027200     DISPLAY "LOANAPPL FILE STATUS: " fs-loanappl
027300     STOP "LOANSCRUL - BAD STATUS ON LOANAPPL - NOTIFY OPS".
027400
027500 runparm-handler SECTION.
027600     USE AFTER ERROR PROCEDURE ON RUNPARM.
027700 910-runparm-error.
027800     DISPLAY "RUNPARM FILE STATUS: " fs-runparm
027900     STOP "LOANSCRUL - BAD STATUS ON RUNPARM - NOTIFY OPS".
028000
028100 loandec-handler SECTION.
028200     USE AFTER ERROR PROCEDURE ON LOANDEC.
028300 920-loandec-error.
028400     DISPLAY "LOANDEC FILE STATUS: " fs-loandec
028500     STOP "LOANSCRUL - BAD STATUS ON LOANDEC - NOTIFY OPS".
028600
028700 loanrpt-handler SECTION.
028800     USE AFTER ERROR PROCEDURE ON LOANRPT.
028900 930-loanrpt-error.
029000     DISPLAY "LOANRPT FILE STATUS: " fs-loanrpt
029100     STOP "LOANSCRUL - BAD STATUS ON LOANRPT - NOTIFY OPS".
029200 END DECLARATIVES.
029300
029400 MAIN-PARAGRAPH.
029500     PERFORM 100-begin-start-run
029600        THRU 100-end-start-run
029700
029800     PERFORM 200-begin-process-applications
029900        THRU 200-end-process-applications
030000       UNTIL ws-eof-appl
030100
030200     PERFORM 700-begin-finish-run
030300        THRU 700-end-finish-run
030400
030500     STOP RUN.
030600
030700 100-begin-start-run.
030800     OPEN INPUT  RUNPARM
030900     READ RUNPARM
031000        AT END
031100           DISPLAY "LOANSCRUL - RUNPARM CARD MISSING - ABORT"
031200           STOP "LOANSCRUL - NO RUN-DATE CARD"
031300     END-READ
031400     MOVE f-rpm-run-date     TO ws-run-date
031500     CLOSE RUNPARM
031600
031700     PERFORM 110-begin-compute-threshold
031800        THRU 110-end-compute-threshold
031900
032000     OPEN INPUT  LOANAPPL
032100     OPEN OUTPUT LOANDEC
032200     OPEN OUTPUT LOANRPT
032300
032400     MOVE ws-run-date        TO ws-h1-run-date
032500     WRITE f-loanrpt-rec     FROM ws-head-1
032600        AFTER ADVANCING top-of-form
032700     WRITE f-loanrpt-rec     FROM ws-head-2
032800        AFTER ADVANCING 2 LINES.
032900 100-end-start-run.
033000     EXIT.
033100
033200* THRESHOLD-DATE = RUN-DATE minus 3 calendar months, clamped to
033300* the end of the resulting month - same math LoanElig uses
033400* (LN-0109), re-keyed per the no-COPY shop habit.
033500 110-begin-compute-threshold.
033600     MOVE ws-run-cc-yy       TO ws-thr-work-yy
033700     COMPUTE ws-thr-work-mm  = ws-run-mm - cte-03
033800
033900     IF ws-thr-work-mm IS LESS THAN OR EQUAL TO ZERO
034000        ADD  cte-12          TO ws-thr-work-mm
034100        SUBTRACT cte-01      FROM ws-thr-work-yy
034200     END-IF
034300
034400     MOVE ws-thr-work-yy     TO ws-thr-cc-yy
034500     MOVE ws-thr-work-mm     TO ws-thr-mm
034600
034700     PERFORM 120-begin-check-leap-year
034800        THRU 120-end-check-leap-year
034900
035000     SET  ws-met-idx         TO ws-thr-work-mm
035100     IF ws-lyc-is-leap AND ws-thr-mm = cte-04
035200        MOVE ws-met-days-leap (ws-met-idx) TO ws-thr-max-day
035300     ELSE
035400        MOVE ws-met-days-norm (ws-met-idx) TO ws-thr-max-day
035500     END-IF
035600
035700     IF ws-run-dd IS GREATER THAN ws-thr-max-day
035800        MOVE ws-thr-max-day  TO ws-thr-dd
035900     ELSE
036000        MOVE ws-run-dd       TO ws-thr-dd
036100     END-IF.
036200 110-end-compute-threshold.
036300     EXIT.
036400
036500* Gregorian leap-year residue check, same three-divide idiom as
036600* LoanElig, evaluated against THR-CC-YY.
036700 120-begin-check-leap-year.
036800     MOVE 'N'                TO ws-lyc-is-leap-sw                  LN-0119
036900     DIVIDE ws-thr-cc-yy BY cte-04                                 LN-0119
037000        GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-04         LN-0119
037100     DIVIDE ws-thr-cc-yy BY cte-100                                LN-0119
037200        GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-100        LN-0119
037300     DIVIDE ws-thr-cc-yy BY cte-400                                LN-0119
037400        GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-400        LN-0119
037500
037600     IF (ws-lyc-residue-04  IS EQUAL     TO ZERO
037700     AND ws-lyc-residue-100 IS NOT EQUAL TO ZERO)
037800      OR ws-lyc-residue-400 IS EQUAL     TO ZERO
037900        MOVE 'Y'              TO ws-lyc-is-leap-sw
038000     END-IF.
038100 120-end-check-leap-year.
038200     EXIT.
038300
038400 200-begin-process-applications.
038500     READ LOANAPPL
038600        AT END
038700           SET ws-eof-appl   TO TRUE
038800     NOT AT END
038900           ADD cte-01        TO ws-tot-read
039000           PERFORM 210-begin-load-work-area
039100              THRU 210-end-load-work-area
039200           PERFORM 300-begin-evaluate-application
039300              THRU 300-end-evaluate-application
039400     END-READ.
039500 200-end-process-applications.
039600     EXIT.
039700
039800 210-begin-load-work-area.
039900     MOVE f-lna-appl-id            TO ws-apw-appl-id
040000     MOVE f-lna-monthly-salary     TO ws-apw-salary
040100     MOVE f-lna-requested-amount   TO ws-apw-amount
040200     MOVE f-lna-term-months        TO ws-apw-term
040300     MOVE f-lna-last-loan-date     TO ws-apw-last-loan-date
040400     MOVE 'N'                      TO ws-dcw-stop-sw
040500     MOVE ZERO                     TO ws-dcw-reason-count
040600                                       ws-apw-payment
040700     MOVE SPACES                   TO ws-dcw-reason (1)
040800                                       ws-dcw-reason (2)
040900                                       ws-dcw-reason (3)
041000                                       ws-dcw-reason (4).
041100 210-end-load-work-area.
041200     EXIT.
041300
041400* Short-circuit evaluator (LN-0100/LN-0101) - DATOS_INVALIDOS
041500* stops the set cold; the remaining three tests otherwise all
041600* run regardless of each other's outcome.
041700 300-begin-evaluate-application.
041800     PERFORM 220-begin-check-data-valid
041900        THRU 220-end-check-data-valid
042000
042100     IF NOT ws-dcw-stop-rules
042200        PERFORM 230-begin-check-term-limit
042300           THRU 230-end-check-term-limit
042400        PERFORM 240-begin-check-recent-loan
042500           THRU 240-end-check-recent-loan
042600        PERFORM 250-begin-compute-payment
042700           THRU 250-end-compute-payment
042800        PERFORM 260-begin-check-capacity
042900           THRU 260-end-check-capacity
043000     END-IF
043100
043200     IF ws-dcw-reason-count IS EQUAL TO ZERO
043300        MOVE 'Y'              TO ws-dcw-eligible-flag
043400        ADD cte-01            TO ws-tot-eligible
043500     ELSE
043600        MOVE 'N'              TO ws-dcw-eligible-flag
043700        ADD cte-01            TO ws-tot-not-eligible
043800     END-IF
043900
044000     PERFORM 550-begin-write-decision
044100        THRU 550-end-write-decision
044200     PERFORM 620-begin-write-detail
044300        THRU 620-end-write-detail.
044400 300-end-evaluate-application.
044500     EXIT.
044600
044700* Step 1 - salary/amount/term not positive (or missing, which
044800* arrives here as zero) stops the whole rule set (LN-0101).
044900 220-begin-check-data-valid.
045000     IF ws-apw-salary IS LESS THAN OR EQUAL TO ZERO
045100     OR ws-apw-amount IS LESS THAN OR EQUAL TO ZERO
045200     OR ws-apw-term   IS LESS THAN OR EQUAL TO ZERO
045300        PERFORM 480-begin-add-reason-datos
045400           THRU 480-end-add-reason-datos
045500        SET  ws-dcw-stop-rules TO TRUE
045600     END-IF.
045700 220-end-check-data-valid.
045800     EXIT.
045900
046000* Step 2 - term ceiling only (no floor test here; the floor is
046100* folded into the DATOS_INVALIDOS screen above).
046200 230-begin-check-term-limit.
046300     IF ws-apw-term IS GREATER THAN cte-36
046400        PERFORM 490-begin-add-reason-term
046500           THRU 490-end-add-reason-term
046600     END-IF.
046700 230-end-check-term-limit.
046800     EXIT.
046900
047000* Step 3 - strictly-after compare (LN-0102); a loan exactly on
047100* the threshold date PASSES in this mode, unlike LoanElig.
047200 240-begin-check-recent-loan.
047300     IF ws-apw-last-loan-date IS NOT EQUAL TO ZERO                 LN-0102
047400        IF ws-apw-last-loan-date IS GREATER THAN                   LN-0102
047500           ws-threshold-date                                       LN-0102
047600           PERFORM 510-begin-add-reason-recent
047700              THRU 510-end-add-reason-recent
047800        END-IF
047900     END-IF.
048000 240-end-check-recent-loan.
048100     EXIT.
048200
048300* Step 4a - installment, 2dp half-up; term is already known
048400* positive by the time control reaches here.
048500 250-begin-compute-payment.
048600     COMPUTE ws-apw-payment ROUNDED =
048700             ws-apw-amount / ws-apw-term.
048800 250-end-compute-payment.
048900     EXIT.
049000
049100* Step 4b - capacity test (LN-0140 matches LoanElig's
049200* equal-passes boundary).
049300 260-begin-check-capacity.
049400     COMPUTE ws-apw-max-allowed ROUNDED =
049500             ws-apw-salary * 0.40                                  LN-0140
049600     IF ws-apw-payment IS GREATER THAN ws-apw-max-allowed
049700        PERFORM 500-begin-add-reason-capacity
049800           THRU 500-end-add-reason-capacity
049900     END-IF.
050000 260-end-check-capacity.
050100     EXIT.
050200
050300 480-begin-add-reason-datos.
050400     ADD  cte-01               TO ws-dcw-reason-count
050500     SET  ws-dcw-idx           TO ws-dcw-reason-count
050600     MOVE ws-rsn-code (4)      TO ws-dcw-reason (ws-dcw-idx)
050700     ADD  cte-01               TO ws-rsn-datos-cnt.
050800 480-end-add-reason-datos.
050900     EXIT.
051000
051100 490-begin-add-reason-term.
051200     ADD  cte-01               TO ws-dcw-reason-count
051300     SET  ws-dcw-idx           TO ws-dcw-reason-count
051400     MOVE ws-rsn-code (2)      TO ws-dcw-reason (ws-dcw-idx)
051500     ADD  cte-01               TO ws-rsn-term-cnt.
051600 490-end-add-reason-term.
051700     EXIT.
051800
051900 500-begin-add-reason-capacity.
052000     ADD  cte-01               TO ws-dcw-reason-count
052100     SET  ws-dcw-idx           TO ws-dcw-reason-count
052200     MOVE ws-rsn-code (3)      TO ws-dcw-reason (ws-dcw-idx)
052300     ADD  cte-01               TO ws-rsn-capacity-cnt.
052400 500-end-add-reason-capacity.
052500     EXIT.
052600
052700 510-begin-add-reason-recent.
052800     ADD  cte-01               TO ws-dcw-reason-count
052900     SET  ws-dcw-idx           TO ws-dcw-reason-count
053000     MOVE ws-rsn-code (1)      TO ws-dcw-reason (ws-dcw-idx)
053100     ADD  cte-01               TO ws-rsn-recent-cnt.
053200 510-end-add-reason-recent.
053300     EXIT.
053400
053500 550-begin-write-decision.
053600     MOVE ws-apw-appl-id           TO f-dec-appl-id
053700     MOVE ws-dcw-eligible-flag     TO f-dec-eligible-flag
053800     MOVE ws-apw-payment           TO f-dec-monthly-payment
053900     MOVE ws-dcw-reason-count      TO f-dec-reason-count
054000     MOVE ws-dcw-reason (1)        TO f-dec-reason (1)
054100     MOVE ws-dcw-reason (2)        TO f-dec-reason (2)
054200     MOVE ws-dcw-reason (3)        TO f-dec-reason (3)
054300     MOVE ws-dcw-reason (4)        TO f-dec-reason (4)
054400     WRITE f-loandec-rec.
054500 550-end-write-decision.
054600     EXIT.
054700
054800 620-begin-write-detail.
054900     MOVE ws-apw-appl-id    TO ws-dtl-appl-id
055000     MOVE ws-apw-salary     TO ws-dtl-salary
055100     MOVE ws-apw-amount     TO ws-dtl-amount
055200     MOVE ws-apw-term       TO ws-dtl-term
055300     MOVE ws-apw-payment    TO ws-dtl-payment
055400     EVALUATE ws-dcw-eligible-flag
055500        WHEN 'Y'  MOVE 'YES' TO ws-dtl-eligible
055600        WHEN OTHER MOVE 'NO' TO ws-dtl-eligible
055700     END-EVALUATE
055800     PERFORM 625-begin-concatenate-reasons
055900        THRU 625-end-concatenate-reasons
056000
056100     WRITE f-loanrpt-rec       FROM ws-detail-line
056200        AFTER ADVANCING 1 LINES.
056300 620-end-write-detail.
056400     EXIT.
056500
056600 625-begin-concatenate-reasons.
056700     MOVE SPACES                TO ws-dtl-reasons
056800     IF ws-dcw-reason-count IS GREATER THAN ZERO
056900        STRING ws-dcw-reason (1) DELIMITED BY SPACE
057000               ' '              DELIMITED BY SIZE
057100               ws-dcw-reason (2) DELIMITED BY SPACE
057200               ' '              DELIMITED BY SIZE
057300               ws-dcw-reason (3) DELIMITED BY SPACE
057400               ' '              DELIMITED BY SIZE
057500               ws-dcw-reason (4) DELIMITED BY SPACE
057600          INTO ws-dtl-reasons
057700        ON OVERFLOW
057800           CONTINUE
057900        END-STRING
058000     END-IF.
058100 625-end-concatenate-reasons.
058200     EXIT.
058300
058400 700-begin-finish-run.
058500     WRITE f-loanrpt-rec    FROM SPACES
058600        AFTER ADVANCING 2 LINES
058700
058800     MOVE 'RECORDS READ' TO ws-tot-label
058900     MOVE ws-tot-read    TO ws-tot-value
059000     WRITE f-loanrpt-rec FROM ws-totals-line
059100        AFTER ADVANCING 1 LINES
059200
059300     MOVE 'ELIGIBLE'     TO ws-tot-label
059400     MOVE ws-tot-eligible TO ws-tot-value
059500     WRITE f-loanrpt-rec FROM ws-totals-line
059600        AFTER ADVANCING 1 LINES
059700
059800     MOVE 'NOT ELIGIBLE' TO ws-tot-label
059900     MOVE ws-tot-not-eligible TO ws-tot-value
060000     WRITE f-loanrpt-rec FROM ws-totals-line
060100        AFTER ADVANCING 1 LINES
060200
060300     PERFORM 630-begin-write-reason-total
060400        THRU 630-end-write-reason-total
060500       VARYING ws-rsn-idx FROM 1 BY 1
060600         UNTIL ws-rsn-idx IS GREATER THAN 4
060700
060800     CLOSE LOANAPPL
060900     CLOSE LOANDEC
061000     CLOSE LOANRPT.
061100 700-end-finish-run.
061200     EXIT.
061300
061400 630-begin-write-reason-total.
061500     MOVE ws-rsn-code (ws-rsn-idx)  TO ws-tot-label
061600     MOVE ws-rsn-count (ws-rsn-idx) TO ws-tot-value
061700     WRITE f-loanrpt-rec FROM ws-totals-line
061800        AFTER ADVANCING 1 LINES.
061900 630-end-write-reason-total.
062000     EXIT.
062100
062200 END PROGRAM LoanScRul.
