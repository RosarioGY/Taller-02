000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LoanTenur.
000300 AUTHOR. R-MCKENNEY.
000400 INSTALLATION. CONSUMER-LENDING-DIV.
000500 DATE-WRITTEN. 07/11/1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*                                                                *
001100*   L O A N   E M P L O Y M E N T - T E N U R E   R U L E   B A T*
001200*                                                                *
001300*   Sibling run mode to LoanElig for the payroll-linked loan     *
001400*   product - recency of prior loans is not tracked for these   *
001500*   applicants, so R1 is employment tenure instead.  Like        *
001600*   LoanScRul, a failed data screen stops the whole rule set;    *
001700*   unlike LoanScRul, there is no installment-vs-term edge case *
001800*   because the data screen already requires TERM >= 1.          *
001900*                                                                *
002000******************************************************************
002100*                       CHANGE    LOG                            *
002200******************************************************************
002300* DATE      PGMR  TICKET    DESCRIPTION                          *
002400* --------  ----  --------  -------------------------------------*
002500* 07/11/94  RFM   LN-0200   Original coding - tenure rule for    *
002600*                           payroll-deduction loan product.      *
002700* 07/11/94  RFM   LN-0201   Data screen stops the whole rule set *
002800*                           on failure, same shape as LoanScRul. *
002900* 09/02/94  DWK   LN-0204   Tenure floor set at 3 months per     *
003000*                           payroll-product underwriting memo.   *
003100* 10/02/92  DWK   LN-0041   File-status DECLARATIVES added for   *
003200*                           all four files - abends on bad DD.   *
003300* 01/30/95  RFM   LN-0209   Installment rounding made explicit - *
003400*                           ROUNDED half-up, matching LoanElig.  *
003500* 11/12/98  DWK   LN-0231   YEAR 2000 - RUN-DATE windowed        *
003600*                           4-digit century test confirmed.      *
003700* 05/19/00  RFM   LN-0238   Capacity test skipped only when the  *
003800*                           data screen already failed - no      *
003900*                           change in outcome, comment added for *
004000*                           the next maintainer.                 *
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS top-of-form.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT LOANAPPL ASSIGN TO "LOANAPPL"
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS fs-loanappl.
005300
005400     SELECT RUNPARM  ASSIGN TO "RUNPARM"
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS fs-runparm.
005700
005800     SELECT LOANDEC  ASSIGN TO "LOANDEC"
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS fs-loandec.
006100
006200     SELECT LOANRPT  ASSIGN TO "LOANRPT"
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS fs-loanrpt.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  LOANAPPL
006900     LABEL RECORD IS STANDARD
007000     RECORD CONTAINS 53 CHARACTERS.
007100 01  f-loanappl-rec.
007200     03  f-lna-appl-id              PIC X(10).
007300     03  f-lna-monthly-salary       PIC S9(7)V9(2)
007400                                    SIGN IS LEADING SEPARATE.
007500     03  f-lna-requested-amount     PIC S9(9)V9(2)
007600                                    SIGN IS LEADING SEPARATE.
007700     03  f-lna-term-months          PIC S9(3)
007800                                    SIGN IS LEADING SEPARATE.
007900     03  f-lna-last-loan-date       PIC 9(8).
008000     03  f-lna-employment-months    PIC S9(3)
008100                                    SIGN IS LEADING SEPARATE.
008200     03  FILLER                     PIC X(05).
008300
008400 FD  RUNPARM
008500     LABEL RECORD IS STANDARD
008600     RECORD CONTAINS 20 CHARACTERS.
008700 01  f-runparm-rec.
008800     03  f-rpm-run-date             PIC 9(8).
008900     03  FILLER                     PIC X(12).
009000
009100 FD  LOANDEC
009200     LABEL RECORD IS STANDARD
009300     RECORD CONTAINS 117 CHARACTERS.
009400 01  f-loandec-rec.
009500     03  f-dec-appl-id              PIC X(10).
009600     03  f-dec-eligible-flag        PIC X(1).
009700     03  f-dec-monthly-payment      PIC S9(9)V9(2)
009800                                    SIGN IS LEADING SEPARATE.
009900     03  f-dec-reason-count         PIC 9(1).
010000     03  f-dec-reason-codes.
010100         05  f-dec-reason           PIC X(22) OCCURS 4 TIMES.
010200     03  FILLER                     PIC X(05).
010300
010400 FD  LOANRPT
010500     LABEL RECORD IS STANDARD
010600     RECORD CONTAINS 132 CHARACTERS.
010700 01  f-loanrpt-rec                  PIC X(132).
010800
010900 WORKING-STORAGE SECTION.
011000 77  fs-loanappl                    PIC 9(02) VALUE ZEROES.
011100 77  fs-runparm                     PIC 9(02) VALUE ZEROES.
011200 77  fs-loandec                     PIC 9(02) VALUE ZEROES.
011300 77  fs-loanrpt                     PIC 9(02) VALUE ZEROES.
011400
011500 78  cte-01                                   VALUE 01.
011600 78  cte-03                                   VALUE 03.
011700 78  cte-36                                   VALUE 36.
011800
011900 01  ws-run-control.
012000     03  ws-run-date                PIC 9(8)  VALUE ZEROES.
012100     03  ws-run-date-parts REDEFINES ws-run-date.
012200         05  ws-run-cc-yy           PIC 9(4).
012300         05  ws-run-mm              PIC 9(2).
012400         05  ws-run-dd              PIC 9(2).
012500     03  ws-eof-appl-sw             PIC X(01) VALUE 'N'.
012600         88  ws-eof-appl                       VALUE 'Y'.
012700     03  FILLER                     PIC X(09).
012800
012900* Reason-code occurrence table - doubles as the report totals
013000* block source, same idiom as LoanElig's WS-REASON-TOTALS.  Slot
013100* 1 carries the tenure code in this variant (see LN-0204).
013200 01  ws-reason-totals.
013300     03  ws-rsn-tenure.
013400         05  FILLER                 PIC X(22) VALUE
013500             'ANTIGUEDAD_NO_MINIMA'.
013600         05  ws-rsn-tenure-cnt      PIC 9(06) COMP VALUE ZERO.
013700     03  ws-rsn-term.
013800         05  FILLER                 PIC X(22) VALUE
013900             'PLAZO_MAXIMO_SUPERADO'.
014000         05  ws-rsn-term-cnt        PIC 9(06) COMP VALUE ZERO.
014100     03  ws-rsn-capacity.
014200         05  FILLER                 PIC X(22) VALUE
014300             'CAPACIDAD_INSUFICIENTE'.
014400         05  ws-rsn-capacity-cnt    PIC 9(06) COMP VALUE ZERO.
014500     03  ws-rsn-datos.
014600         05  FILLER                 PIC X(22) VALUE
014700             'DATOS_INVALIDOS'.
014800         05  ws-rsn-datos-cnt       PIC 9(06) COMP VALUE ZERO.
014900 01  ws-reason-totals-redef REDEFINES ws-reason-totals.
015000     03  ws-rsn-entry OCCURS 4 TIMES
015100             INDEXED BY ws-rsn-idx.
015200         05  ws-rsn-code            PIC X(22).
015300         05  ws-rsn-count           PIC 9(06) COMP.
015400
015500 01  ws-control-totals.
015600     03  ws-tot-read                PIC 9(06) COMP VALUE ZERO.
015700     03  ws-tot-eligible            PIC 9(06) COMP VALUE ZERO.
015800     03  ws-tot-not-eligible        PIC 9(06) COMP VALUE ZERO.
015900     03  FILLER                     PIC X(08).
016000
016100 01  ws-application-work.
016200     03  ws-apw-appl-id             PIC X(10).
016300     03  ws-apw-salary              PIC S9(7)V9(2) VALUE ZERO.
016400     03  ws-apw-amount              PIC S9(9)V9(2) VALUE ZERO.
016500     03  ws-apw-term                PIC S9(3)      VALUE ZERO.
016600     03  ws-apw-employ-months       PIC S9(3)      VALUE ZERO.
016700     03  ws-apw-payment             PIC S9(9)V9(2) VALUE ZERO.
016800     03  ws-apw-max-allowed         PIC S9(9)V9(2) VALUE ZERO.
016900     03  FILLER                     PIC X(05).
017000
017100 01  ws-decision-work.
017200     03  ws-dcw-eligible-flag       PIC X(1)  VALUE 'N'.
017300     03  ws-dcw-reason-count        PIC 9(1) COMP VALUE ZERO.
017400     03  ws-dcw-reason-codes.
017500         05  ws-dcw-reason          PIC X(22) OCCURS 4 TIMES
017600                                    INDEXED BY ws-dcw-idx.
017700* Flat-byte view of the reason table - lets 625- test for "any
017800* reason at all" with one compare instead of walking the table.
017900     03  ws-dcw-reason-flat REDEFINES ws-dcw-reason-codes
018000                                    PIC X(88).
018100     03  ws-dcw-stop-sw             PIC X(01) VALUE 'N'.
018200         88  ws-dcw-stop-rules                 VALUE 'Y'.
018300     03  FILLER                     PIC X(05).
018400
018500 01  ws-report-lines.
018600     03  ws-head-1.
018700         05  FILLER         PIC X(30) VALUE
018800             'LOAN TENURE RULE DECISION RPT'.
018900         05  FILLER         PIC X(10) VALUE SPACES.
019000         05  FILLER         PIC X(9)  VALUE 'RUN DATE:'.
019100         05  ws-h1-run-date PIC 9999/99/99.
019200         05  FILLER         PIC X(73) VALUE SPACES.
019300     03  ws-head-2.
019400         05  FILLER         PIC X(10) VALUE 'APPL-ID'.
019500         05  FILLER         PIC X(04) VALUE SPACES.
019600         05  FILLER         PIC X(13) VALUE 'SALARY'.
019700         05  FILLER         PIC X(14) VALUE 'AMOUNT'.
019800         05  FILLER         PIC X(06) VALUE 'TERM'.
019900         05  FILLER         PIC X(13) VALUE 'PAYMENT'.
020000         05  FILLER         PIC X(09) VALUE 'ELIGIBLE'.
020100         05  FILLER         PIC X(63) VALUE 'REASONS'.
020200     03  ws-detail-line.
020300         05  ws-dtl-appl-id         PIC X(10).
020400         05  FILLER                 PIC X(04) VALUE SPACES.
020500         05  ws-dtl-salary          PIC ZZ,ZZZ,ZZ9.99.
020600         05  FILLER                 PIC X(02) VALUE SPACES.
020700         05  ws-dtl-amount          PIC ZZ,ZZZ,ZZ9.99.
020800         05  FILLER                 PIC X(02) VALUE SPACES.
020900         05  ws-dtl-term            PIC ZZ9.
021000         05  FILLER                 PIC X(03) VALUE SPACES.
021100         05  ws-dtl-payment         PIC ZZ,ZZZ,ZZ9.99.
021200         05  FILLER                 PIC X(02) VALUE SPACES.
021300         05  ws-dtl-eligible        PIC XXX.
021400         05  FILLER                 PIC X(01) VALUE SPACES.
021500         05  ws-dtl-reasons         PIC X(63).
021600     03  ws-totals-line.
021700         05  ws-tot-label           PIC X(30).
021800         05  ws-tot-value           PIC ZZZ,ZZ9.
021900         05  FILLER                 PIC X(95) VALUE SPACES.
022000
022100 PROCEDURE DIVISION.
022200 DECLARATIVES.
022300 loanappl-handler SECTION.
022400     USE AFTER ERROR PROCEDURE ON LOANAPPL.
022500 900-loanappl-error.
022600     DISPLAY "LOANAPPL FILE STATUS: " fs-loanappl
022700     STOP "LOANTENUR - BAD STATUS ON LOANAPPL - NOTIFY OPS".
022800
022900 runparm-handler SECTION.
023000     USE AFTER ERROR PROCEDURE ON RUNPARM.
023100 910-runparm-error.
023200     DISPLAY "RUNPARM FILE STATUS: " fs-runparm
023300     STOP "LOANTENUR - BAD STATUS ON RUNPARM - NOTIFY OPS".
023400
023500 loandec-handler SECTION.
023600     USE AFTER ERROR PROCEDURE ON LOANDEC.
023700 920-loandec-error.
023800     DISPLAY "LOANDEC FILE STATUS: " fs-loandec
023900     STOP "LOANTENUR - BAD STATUS ON LOANDEC - NOTIFY OPS".
024000
024100 loanrpt-handler SECTION.
024200     USE AFTER ERROR PROCEDURE ON LOANRPT.
024300 930-loanrpt-error.
024400     DISPLAY "LOANRPT FILE STATUS: " fs-loanrpt
024500     STOP "LOANTENUR - BAD STATUS ON LOANRPT - NOTIFY OPS".
024600 END DECLARATIVES.
024700
024800 MAIN-PARAGRAPH.
024900     PERFORM 100-begin-start-run
025000        THRU 100-end-start-run
025100
025200     PERFORM 200-begin-process-applications
025300        THRU 200-end-process-applications
025400       UNTIL ws-eof-appl
025500
025600     PERFORM 700-begin-finish-run
025700        THRU 700-end-finish-run
025800
025900     STOP RUN.
026000
026100 100-begin-start-run.
026200     OPEN INPUT  RUNPARM
026300     READ RUNPARM
026400        AT END
026500           DISPLAY "LOANTENUR - RUNPARM CARD MISSING - ABORT"
026600           STOP "LOANTENUR - NO RUN-DATE CARD"
026700     END-READ
026800     MOVE f-rpm-run-date     TO ws-run-date
026900     CLOSE RUNPARM
027000
027100     OPEN INPUT  LOANAPPL
027200     OPEN OUTPUT LOANDEC
027300     OPEN OUTPUT LOANRPT
027400
027500     MOVE ws-run-date        TO ws-h1-run-date
027600     WRITE f-loanrpt-rec     FROM ws-head-1
027700        AFTER ADVANCING top-of-form
027800     WRITE f-loanrpt-rec     FROM ws-head-2
027900        AFTER ADVANCING 2 LINES.
028000 100-end-start-run.
028100     EXIT.
028200
028300 200-begin-process-applications.
028400     READ LOANAPPL
028500        AT END
028600           SET ws-eof-appl   TO TRUE
028700     NOT AT END
028800           ADD cte-01        TO ws-tot-read
028900           PERFORM 210-begin-load-work-area
029000              THRU 210-end-load-work-area
029100           PERFORM 300-begin-evaluate-application
029200              THRU 300-end-evaluate-application
029300     END-READ.
029400 200-end-process-applications.
029500     EXIT.
029600
029700 210-begin-load-work-area.
029800     MOVE f-lna-appl-id            TO ws-apw-appl-id
029900     MOVE f-lna-monthly-salary     TO ws-apw-salary
030000     MOVE f-lna-requested-amount   TO ws-apw-amount
030100     MOVE f-lna-term-months        TO ws-apw-term
030200     MOVE f-lna-employment-months  TO ws-apw-employ-months
030300     MOVE 'N'                      TO ws-dcw-stop-sw
030400     MOVE ZERO                     TO ws-dcw-reason-count
030500                                       ws-apw-payment
030600     MOVE SPACES                   TO ws-dcw-reason (1)
030700                                       ws-dcw-reason (2)
030800                                       ws-dcw-reason (3)
030900                                       ws-dcw-reason (4).
031000 210-end-load-work-area.
031100     EXIT.
031200
031300* Data screen stops the whole rule set on failure (LN-0201) -
031400* same shape as LoanScRul, different field list.
031500 300-begin-evaluate-application.
031600     PERFORM 220-begin-check-data-valid
031700        THRU 220-end-check-data-valid
031800
031900     IF NOT ws-dcw-stop-rules
032000        PERFORM 230-begin-check-tenure
032100           THRU 230-end-check-tenure
032200        PERFORM 240-begin-check-term-limit
032300           THRU 240-end-check-term-limit
032400        PERFORM 250-begin-compute-payment
032500           THRU 250-end-compute-payment
032600        PERFORM 260-begin-check-capacity
032700           THRU 260-end-check-capacity
032800     END-IF
032900
033000     IF ws-dcw-reason-count IS EQUAL TO ZERO
033100        MOVE 'Y'              TO ws-dcw-eligible-flag
033200        ADD cte-01            TO ws-tot-eligible
033300     ELSE
033400        MOVE 'N'              TO ws-dcw-eligible-flag
033500        ADD cte-01            TO ws-tot-not-eligible
033600     END-IF
033700
033800     PERFORM 550-begin-write-decision
033900        THRU 550-end-write-decision
034000     PERFORM 620-begin-write-detail
034100        THRU 620-end-write-detail.
034200 300-end-evaluate-application.
034300     EXIT.
034400
034500* Salary/amount not positive, term below 1, or employment months
034600* negative - one DATOS_INVALIDOS, and the rest of the set does
034700* not run (LN-0201).
034800 220-begin-check-data-valid.
034900     IF ws-apw-salary        IS LESS THAN OR EQUAL TO ZERO
035000     OR ws-apw-amount        IS LESS THAN OR EQUAL TO ZERO
035100     OR ws-apw-term          IS LESS THAN cte-01
035200     OR ws-apw-employ-months IS LESS THAN ZERO
035300        PERFORM 480-begin-add-reason-datos
035400           THRU 480-end-add-reason-datos
035500        SET  ws-dcw-stop-rules TO TRUE
035600     END-IF.
035700 220-end-check-data-valid.
035800     EXIT.
035900
036000* R1 - tenure floor, replaces the recency test in this variant
036100* (LN-0200/LN-0204).
036200 230-begin-check-tenure.
036300     IF ws-apw-employ-months IS LESS THAN cte-03                   LN-0204
036400        PERFORM 510-begin-add-reason-tenure                        LN-0204
036500           THRU 510-end-add-reason-tenure
036600     END-IF.
036700 230-end-check-tenure.
036800     EXIT.
036900
037000* R2 - term ceiling only; the floor is folded into the data
037100* screen above, same reasoning as LoanScRul.
037200 240-begin-check-term-limit.
037300     IF ws-apw-term IS GREATER THAN cte-36
037400        PERFORM 490-begin-add-reason-term
037500           THRU 490-end-add-reason-term
037600     END-IF.
037700 240-end-check-term-limit.
037800     EXIT.
037900
038000* Installment, 2dp half-up per LN-0209 - ROUNDED chosen for
038100* consistency with how LoanElig/LoanScRul post to LOANDEC.
038300 250-begin-compute-payment.
038400     COMPUTE ws-apw-payment ROUNDED =                              LN-0209
038500             ws-apw-amount / ws-apw-term.                          LN-0209
038600 250-end-compute-payment.
038700     EXIT.
038800
038900* R3 - capacity test, equal-passes boundary matching LoanElig.
039000 260-begin-check-capacity.
039100     COMPUTE ws-apw-max-allowed ROUNDED =
039200             ws-apw-salary * 0.40
039300     IF ws-apw-payment IS GREATER THAN ws-apw-max-allowed
039400        PERFORM 500-begin-add-reason-capacity
039500           THRU 500-end-add-reason-capacity
039600     END-IF.
039700 260-end-check-capacity.
039800     EXIT.
039900
040000 480-begin-add-reason-datos.
040100     ADD  cte-01               TO ws-dcw-reason-count
040200     SET  ws-dcw-idx           TO ws-dcw-reason-count
040300     MOVE ws-rsn-code (4)      TO ws-dcw-reason (ws-dcw-idx)
040400     ADD  cte-01               TO ws-rsn-datos-cnt.
040500 480-end-add-reason-datos.
040600     EXIT.
040700
040800 490-begin-add-reason-term.
040900     ADD  cte-01               TO ws-dcw-reason-count
041000     SET  ws-dcw-idx           TO ws-dcw-reason-count
041100     MOVE ws-rsn-code (2)      TO ws-dcw-reason (ws-dcw-idx)
041200     ADD  cte-01               TO ws-rsn-term-cnt.
041300 490-end-add-reason-term.
041400     EXIT.
041500
041600 500-begin-add-reason-capacity.
041700     ADD  cte-01               TO ws-dcw-reason-count
041800     SET  ws-dcw-idx           TO ws-dcw-reason-count
041900     MOVE ws-rsn-code (3)      TO ws-dcw-reason (ws-dcw-idx)
042000     ADD  cte-01               TO ws-rsn-capacity-cnt.
042100 500-end-add-reason-capacity.
042200     EXIT.
042300
042400 510-begin-add-reason-tenure.
042500     ADD  cte-01               TO ws-dcw-reason-count
042600     SET  ws-dcw-idx           TO ws-dcw-reason-count
042700     MOVE ws-rsn-code (1)      TO ws-dcw-reason (ws-dcw-idx)
042800     ADD  cte-01               TO ws-rsn-tenure-cnt.
042900 510-end-add-reason-tenure.
043000     EXIT.
043100
043200 550-begin-write-decision.
043300     MOVE ws-apw-appl-id           TO f-dec-appl-id
043400     MOVE ws-dcw-eligible-flag     TO f-dec-eligible-flag
043500     MOVE ws-apw-payment           TO f-dec-monthly-payment
043600     MOVE ws-dcw-reason-count      TO f-dec-reason-count
043700     MOVE ws-dcw-reason (1)        TO f-dec-reason (1)
043800     MOVE ws-dcw-reason (2)        TO f-dec-reason (2)
043900     MOVE ws-dcw-reason (3)        TO f-dec-reason (3)
044000     MOVE ws-dcw-reason (4)        TO f-dec-reason (4)
044100     WRITE f-loandec-rec.
044200 550-end-write-decision.
044300     EXIT.
044400
044500 620-begin-write-detail.
044600     MOVE ws-apw-appl-id    TO ws-dtl-appl-id
044700     MOVE ws-apw-salary     TO ws-dtl-salary
044800     MOVE ws-apw-amount     TO ws-dtl-amount
044900     MOVE ws-apw-term       TO ws-dtl-term
045000     MOVE ws-apw-payment    TO ws-dtl-payment
045100     EVALUATE ws-dcw-eligible-flag
045200        WHEN 'Y'  MOVE 'YES' TO ws-dtl-eligible
045300        WHEN OTHER MOVE 'NO' TO ws-dtl-eligible
045400     END-EVALUATE
045500     PERFORM 625-begin-concatenate-reasons
045600        THRU 625-end-concatenate-reasons
045700
045800     WRITE f-loanrpt-rec       FROM ws-detail-line
045900        AFTER ADVANCING 1 LINES.
046000 620-end-write-detail.
046100     EXIT.
046200
046300 625-begin-concatenate-reasons.
046400     MOVE SPACES                TO ws-dtl-reasons
046500     IF ws-dcw-reason-flat IS NOT EQUAL TO SPACES
046600        STRING ws-dcw-reason (1) DELIMITED BY SPACE
046700               ' '              DELIMITED BY SIZE
046800               ws-dcw-reason (2) DELIMITED BY SPACE
046900               ' '              DELIMITED BY SIZE
047000               ws-dcw-reason (3) DELIMITED BY SPACE
047100               ' '              DELIMITED BY SIZE
047200               ws-dcw-reason (4) DELIMITED BY SPACE
047300          INTO ws-dtl-reasons
047400        ON OVERFLOW
047500           CONTINUE
047600        END-STRING
047700     END-IF.
047800 625-end-concatenate-reasons.
047900     EXIT.
048000
048100 700-begin-finish-run.
048200     WRITE f-loanrpt-rec    FROM SPACES
048300        AFTER ADVANCING 2 LINES
048400
048500     MOVE 'RECORDS READ' TO ws-tot-label
048600     MOVE ws-tot-read    TO ws-tot-value
048700     WRITE f-loanrpt-rec FROM ws-totals-line
048800        AFTER ADVANCING 1 LINES
048900
049000     MOVE 'ELIGIBLE'     TO ws-tot-label
049100     MOVE ws-tot-eligible TO ws-tot-value
049200     WRITE f-loanrpt-rec FROM ws-totals-line
049300        AFTER ADVANCING 1 LINES
049400
049500     MOVE 'NOT ELIGIBLE' TO ws-tot-label
049600     MOVE ws-tot-not-eligible TO ws-tot-value
049700     WRITE f-loanrpt-rec FROM ws-totals-line
049800        AFTER ADVANCING 1 LINES
049900
050000     PERFORM 630-begin-write-reason-total
050100        THRU 630-end-write-reason-total
050200       VARYING ws-rsn-idx FROM 1 BY 1
050300         UNTIL ws-rsn-idx IS GREATER THAN 4
050400
050500     CLOSE LOANAPPL
050600     CLOSE LOANDEC
050700     CLOSE LOANRPT.
050800 700-end-finish-run.
050900     EXIT.
051000
051100 630-begin-write-reason-total.
051200     MOVE ws-rsn-code (ws-rsn-idx)  TO ws-tot-label
051300     MOVE ws-rsn-count (ws-rsn-idx) TO ws-tot-value
051400     WRITE f-loanrpt-rec FROM ws-totals-line
051500        AFTER ADVANCING 1 LINES.
051600 630-end-write-reason-total.
051700     EXIT.
051800
051900 END PROGRAM LoanTenur.
