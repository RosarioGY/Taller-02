000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LoanElig.
000300 AUTHOR. R-MCKENNEY.
000400 INSTALLATION. CONSUMER-LENDING-DIV.
000500 DATE-WRITTEN. 03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*                                                                *
001100*   L O A N   E L I G I B I L I T Y   D E C I S I O N   B A T C H*
001200*                                                                *
001300*   Reads the daily loan-application extract and the run-date   *
001400*   parameter card, screens each application for plausibility,  *
001500*   runs it through the standard R1-R4 rule set in fixed         *
001600*   priority order, and writes a decision record plus a         *
001700*   columnar report with control totals.  This is the primary   *
001800*   decision mode; see LoanScRul for the short-circuit variant   *
001900*   and LoanTenur for the employment-tenure variant.             *
002000*                                                                *
002100******************************************************************
002200*                       CHANGE    LOG                            *
002300******************************************************************
002400* DATE      PGMR  TICKET    DESCRIPTION                          *
002500* --------  ----  --------  -------------------------------------*
002600* 03/14/89  RFM   LN-0001   Original coding - R1-R4 rule engine. *
002700* 04/02/89  RFM   LN-0004   Added loan-to-income / debt-service  *
002800*                           pre-screen ahead of the rule engine. *
002900* 06/19/89  RFM   LN-0009   Fixed capacity test - boundary equal *
003000*                           to 40 pct of salary now PASSES.      *
003100* 09/08/89  DWK   LN-0013   Recency rule made inclusive of the   *
003200*                           3-month boundary per credit policy.  *
003300* 01/05/90  RFM   LN-0017   Applicant history stub folded in for *
003400*                           apps with no prior-loan date on file.*
003500* 07/23/90  DWK   LN-0022   Report totals - one line per reason  *
003600*                           code, not just eligible/rejected.    *
003700* 02/11/91  RFM   LN-0028   Threshold-date month borrow fixed -  *
003800*                           Jan/Feb run dates wrapped year wrong.*
003900* 11/04/91  DWK   LN-0033   Term edit widened - was rejecting    *
004000*                           36-month apps at the top of range.   *
004100* 05/18/92  RFM   LN-0038   Category table redone as indexed     *
004200*                           array - house table idiom.           *
004300* 10/02/92  DWK   LN-0041   File-status DECLARATIVES added for   *
004400*                           all four files - abends on bad DD.   *
004500* 03/09/93  RFM   LN-0047   Input range screen widened - amount  *
004600*                           ceiling raised to 10 million.        *
004700* 08/30/94  DWK   LN-0052   Leap-year residue check corrected in *
004800*                           month-end clamp for Feb run dates.   *
004900* 01/17/95  RFM   LN-0056   Report page heading now carries the  *
005000*                           run date, not the system date.      *
005100* 11/12/98  DWK   LN-0061   YEAR 2000 - RUN-DATE and LAST-LOAN-  *
005200*                           DATE windowed 4-digit century test;  *
005300*                           month-borrow logic re-verified for   *
005400*                           year rollover past 1999.             *
005500* 02/08/99  RFM   LN-0062   Y2K - threshold-date clamp table     *
005600*                           re-keyed, century digits confirmed.  *
005700* 06/14/01  DWK   LN-0067   Debt-service pre-check percentage    *
005800*                           corrected - was comparing vs salary  *
005900*                           only, not per-installment ratio.    *
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS top-of-form
006600     CLASS valid-elig-flag IS 'Y' 'N' 'E'
006700     UPSI-0 ON  STATUS IS ws-trace-suppressed
006800            OFF STATUS IS ws-trace-enabled.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT LOANAPPL ASSIGN TO "LOANAPPL"
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS fs-loanappl.
007500
007600     SELECT RUNPARM  ASSIGN TO "RUNPARM"
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS fs-runparm.
007900
008000     SELECT LOANDEC  ASSIGN TO "LOANDEC"
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS fs-loandec.
008300
008400     SELECT LOANRPT  ASSIGN TO "LOANRPT"
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS fs-loanrpt.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  LOANAPPL
009100     LABEL RECORD IS STANDARD
009200     RECORD CONTAINS 53 CHARACTERS.
009300 01  f-loanappl-rec.
009400     03  f-lna-appl-id              PIC X(10).
009500     03  f-lna-monthly-salary       PIC S9(7)V9(2)
009600                                    SIGN IS LEADING SEPARATE.
009700     03  f-lna-requested-amount     PIC S9(9)V9(2)
009800                                    SIGN IS LEADING SEPARATE.
009900     03  f-lna-term-months          PIC S9(3)
010000                                    SIGN IS LEADING SEPARATE.
010100     03  f-lna-last-loan-date       PIC 9(8).
010200     03  f-lna-employment-months    PIC S9(3)
010300                                    SIGN IS LEADING SEPARATE.
010400     03  FILLER                     PIC X(05).
010500
010600 FD  RUNPARM
010700     LABEL RECORD IS STANDARD
010800     RECORD CONTAINS 20 CHARACTERS.
010900 01  f-runparm-rec.
011000     03  f-rpm-run-date             PIC 9(8).
011100     03  FILLER                     PIC X(12).
011200
011300 FD  LOANDEC
011400     LABEL RECORD IS STANDARD
011500     RECORD CONTAINS 117 CHARACTERS.
011600 01  f-loandec-rec.
011700     03  f-dec-appl-id              PIC X(10).
011800     03  f-dec-eligible-flag        PIC X(1).
011900     03  f-dec-monthly-payment      PIC S9(9)V9(2)
012000                                    SIGN IS LEADING SEPARATE.
012100     03  f-dec-reason-count         PIC 9(1).
012200     03  f-dec-reason-codes.
012300         05  f-dec-reason           PIC X(22) OCCURS 4 TIMES.
012400     03  FILLER                     PIC X(05).
012500
012600 FD  LOANRPT
012700     LABEL RECORD IS STANDARD
012800     RECORD CONTAINS 132 CHARACTERS.
012900 01  f-loanrpt-rec                  PIC X(132).
013000
013100 WORKING-STORAGE SECTION.
013200 77  fs-loanappl                    PIC 9(02) VALUE ZEROES.
013300 77  fs-runparm                     PIC 9(02) VALUE ZEROES.
013400 77  fs-loandec                     PIC 9(02) VALUE ZEROES.
013500 77  fs-loanrpt                     PIC 9(02) VALUE ZEROES.
013600
013700 78  cte-01                                   VALUE 01.
013800 78  cte-03                                   VALUE 03.
013900 78  cte-04                                   VALUE 04.
014000 78  cte-12                                   VALUE 12.
014100 78  cte-36                                   VALUE 36.
014200 78  cte-100                                  VALUE 100.
014300 78  cte-400                                  VALUE 400.
014400
014500 01  ws-run-control.
014600     03  ws-run-date                PIC 9(8)  VALUE ZEROES.
014700     03  ws-run-date-parts REDEFINES ws-run-date.
014800         05  ws-run-cc-yy           PIC 9(4).
014900         05  ws-run-mm              PIC 9(2).
015000         05  ws-run-dd              PIC 9(2).
015100     03  ws-eof-appl-sw             PIC X(01) VALUE 'N'.
015200         88  ws-eof-appl                       VALUE 'Y'.
015300     03  FILLER                     PIC X(09).
015400
015500 01  ws-threshold-area.
015600     03  ws-threshold-date          PIC 9(8)  VALUE ZEROES.
015700     03  ws-threshold-parts REDEFINES ws-threshold-date.
015800         05  ws-thr-cc-yy           PIC 9(4).
015900         05  ws-thr-mm              PIC 9(2).
016000         05  ws-thr-dd              PIC 9(2).
016100     03  ws-thr-work-yy             PIC S9(4)  COMP VALUE ZERO.
016200     03  ws-thr-work-mm             PIC S9(4)  COMP VALUE ZERO.
016300     03  ws-thr-max-day             PIC 9(2)   COMP VALUE ZERO.
016400     03  ws-thr-floor-date          PIC 9(9)   COMP VALUE ZERO.
016500     03  FILLER                     PIC X(06).
016600
016700 01  ws-leap-year-check.
016800     03  ws-lyc-residue-04          PIC 9(02) COMP VALUE ZERO.
016900     03  ws-lyc-residue-100         PIC 9(02) COMP VALUE ZERO.
017000     03  ws-lyc-residue-400         PIC 9(02) COMP VALUE ZERO.
017100     03  ws-lyc-quotient            PIC 9(06) COMP VALUE ZERO.
017200     03  ws-lyc-is-leap-sw          PIC X(01) VALUE 'N'.
017300         88  ws-lyc-is-leap                    VALUE 'Y'.
017400     03  FILLER                     PIC X(04).
017500
017600* Month-end table, re-keyed here because this shop re-keys a
017700* table rather than COPY it into every program that needs one
017800* (same table-plus-count idiom used elsewhere in this shop).
017900 01  ws-month-end-table.
018000     03  FILLER                     PIC X(08) VALUE '01312831'.
018100     03  FILLER                     PIC X(08) VALUE '02312931'.
018200     03  FILLER                     PIC X(08) VALUE '03313031'.
018300     03  FILLER                     PIC X(08) VALUE '04313130'.
018400     03  FILLER                     PIC X(08) VALUE '05313131'.
018500     03  FILLER                     PIC X(08) VALUE '06303031'.
018600     03  FILLER                     PIC X(08) VALUE '07303131'.
018700     03  FILLER                     PIC X(08) VALUE '08313131'.
018800     03  FILLER                     PIC X(08) VALUE '09313030'.
018900     03  FILLER                     PIC X(08) VALUE '10303131'.
019000     03  FILLER                     PIC X(08) VALUE '11313130'.
019100     03  FILLER                     PIC X(08) VALUE '12303131'.
019200 01  ws-month-end-redef REDEFINES ws-month-end-table.
019300     03  ws-met-entry OCCURS 12 TIMES
019400             INDEXED BY ws-met-idx.
019500         05  ws-met-month           PIC 9(02).
019600         05  ws-met-days-norm       PIC 9(02).
019700         05  ws-met-days-leap       PIC 9(02).
019800         05  ws-met-last-day        PIC 9(02).
019900
020000 01  ws-category-table.
020100     03  ws-cat-recent.
020200         05  FILLER                 PIC X(06) VALUE 'RECENT'.
020300         05  FILLER                 PIC 9(02) COMP VALUE 01.
020400     03  ws-cat-old.
020500         05  FILLER                 PIC X(06) VALUE 'OLDLOA'.
020600         05  FILLER                 PIC 9(02) COMP VALUE 06.
020700     03  ws-cat-none.
020800         05  FILLER                 PIC X(06) VALUE 'NOLOAN'.
020900         05  FILLER                 PIC 9(02) COMP VALUE 00.
021000 01  ws-category-redef REDEFINES ws-category-table.
021100     03  ws-cat-entry OCCURS 3 TIMES
021200             INDEXED BY ws-cat-idx.
021300         05  ws-cat-name            PIC X(06).
021400         05  ws-cat-months-back     PIC 9(02) COMP.
021500
021600* Reason-code occurrence table - doubles as the report totals
021700* block source, same table-plus-count idiom used elsewhere in
021800* this shop.
021900 01  ws-reason-totals.
022000     03  ws-rsn-recent.
022100         05  FILLER                 PIC X(22) VALUE
022200             'HAS_RECENT_LOANS'.
022300         05  ws-rsn-recent-cnt      PIC 9(06) COMP VALUE ZERO.
022400     03  ws-rsn-term.
022500         05  FILLER                 PIC X(22) VALUE
022600             'PLAZO_MAXIMO_SUPERADO'.
022700         05  ws-rsn-term-cnt        PIC 9(06) COMP VALUE ZERO.
022800     03  ws-rsn-capacity.
022900         05  FILLER                 PIC X(22) VALUE
023000             'CAPACIDAD_INSUFICIENTE'.
023100         05  ws-rsn-capacity-cnt    PIC 9(06) COMP VALUE ZERO.
023200     03  ws-rsn-datos.
023300         05  FILLER                 PIC X(22) VALUE
023400             'DATOS_INVALIDOS'.
023500         05  ws-rsn-datos-cnt       PIC 9(06) COMP VALUE ZERO.
023600 01  ws-reason-totals-redef REDEFINES ws-reason-totals.
023700     03  ws-rsn-entry OCCURS 4 TIMES
023800             INDEXED BY ws-rsn-idx.
023900         05  ws-rsn-code            PIC X(22).
024000         05  ws-rsn-count           PIC 9(06) COMP.
024100
024200 01  ws-control-totals.
024300     03  ws-tot-read                PIC 9(06) COMP VALUE ZERO.
024400     03  ws-tot-valid-err           PIC 9(06) COMP VALUE ZERO.
024500     03  ws-tot-eligible            PIC 9(06) COMP VALUE ZERO.
024600     03  ws-tot-not-eligible        PIC 9(06) COMP VALUE ZERO.
024700     03  FILLER                     PIC X(08).
024800
024900 01  ws-application-work.
025000     03  ws-apw-appl-id             PIC X(10).
025100     03  ws-apw-salary              PIC S9(7)V9(2) VALUE ZERO.
025200     03  ws-apw-amount              PIC S9(9)V9(2) VALUE ZERO.
025300     03  ws-apw-term                PIC S9(3)      VALUE ZERO.
025400     03  ws-apw-last-loan-date      PIC 9(8)       VALUE ZERO.
025500     03  ws-apw-payment             PIC S9(9)V9(2) VALUE ZERO.
025600     03  ws-apw-max-allowed         PIC S9(9)V9(2) VALUE ZERO.
025700     03  ws-apw-lti-ratio           PIC S9(5)V9(4) VALUE ZERO.
025800     03  ws-apw-debt-svc-ratio      PIC S9(9)V9(4) VALUE ZERO.
025900     03  ws-apw-annual-income       PIC S9(9)V9(2) VALUE ZERO.
026000     03  ws-apw-category            PIC X(06)      VALUE SPACES.
026100     03  ws-apw-hist-last-loan      PIC 9(8)       VALUE ZERO.
026200     03  ws-apw-hist-parts REDEFINES ws-apw-hist-last-loan.
026300         05  ws-apw-hist-cc-yy      PIC 9(4).
026400         05  ws-apw-hist-mm         PIC 9(2).
026500         05  ws-apw-hist-dd         PIC 9(2).
026600     03  ws-apw-hist-found-sw       PIC X(01)      VALUE 'N'.
026700         88  ws-apw-hist-found                     VALUE 'Y'.
026800     03  FILLER                     PIC X(05).
026900
027000 01  ws-decision-work.
027100     03  ws-dcw-eligible-flag       PIC X(1)  VALUE 'E'.
027200     03  ws-dcw-reason-count        PIC 9(1) COMP VALUE ZERO.
027300     03  ws-dcw-reason-codes.
027400         05  ws-dcw-reason          PIC X(22) OCCURS 4 TIMES
027500                                    INDEXED BY ws-dcw-idx.
027600     03  ws-dcw-valid-err-sw        PIC X(01) VALUE 'N'.
027700         88  ws-dcw-valid-err                  VALUE 'Y'.
027800     03  ws-dcw-valid-msg           PIC X(40) VALUE SPACES.
027900     03  FILLER                     PIC X(05).
028000
028100 01  ws-report-lines.
028200     03  ws-head-1.
028300         05  FILLER         PIC X(30) VALUE
028400             'LOAN ELIGIBILITY DECISION RPT'.
028500         05  FILLER         PIC X(10) VALUE SPACES.
028600         05  FILLER         PIC X(9)  VALUE 'RUN DATE:'.
028700         05  ws-h1-run-date PIC 9999/99/99.
028800         05  FILLER         PIC X(73) VALUE SPACES.
028900     03  ws-head-2.
029000         05  FILLER         PIC X(10) VALUE 'APPL-ID'.
029100         05  FILLER         PIC X(04) VALUE SPACES.
029200         05  FILLER         PIC X(13) VALUE 'SALARY'.
029300         05  FILLER         PIC X(14) VALUE 'AMOUNT'.
029400         05  FILLER         PIC X(06) VALUE 'TERM'.
029500         05  FILLER         PIC X(13) VALUE 'PAYMENT'.
029600         05  FILLER         PIC X(09) VALUE 'ELIGIBLE'.
029700         05  FILLER         PIC X(63) VALUE 'REASONS'.
029800     03  ws-detail-line.
029900         05  ws-dtl-appl-id         PIC X(10).
030000         05  FILLER                 PIC X(04) VALUE SPACES.
030100         05  ws-dtl-salary          PIC ZZ,ZZZ,ZZ9.99.
030200         05  FILLER                 PIC X(02) VALUE SPACES.
030300         05  ws-dtl-amount          PIC ZZ,ZZZ,ZZ9.99.
030400         05  FILLER                 PIC X(02) VALUE SPACES.
030500         05  ws-dtl-term            PIC ZZ9.
030600         05  FILLER                 PIC X(03) VALUE SPACES.
030700         05  ws-dtl-payment         PIC ZZ,ZZZ,ZZ9.99.
030800         05  FILLER                 PIC X(02) VALUE SPACES.
030900         05  ws-dtl-eligible        PIC XXX.
031000         05  FILLER                 PIC X(01) VALUE SPACES.
031100         05  ws-dtl-reasons         PIC X(63).
031200     03  ws-totals-line.
031300         05  ws-tot-label           PIC X(30).
031400         05  ws-tot-value           PIC ZZZ,ZZ9.
031500         05  FILLER                 PIC X(95) VALUE SPACES.
031600
031700 PROCEDURE DIVISION.
031800 DECLARATIVES.
031900 loanappl-handler SECTION.
032000     USE AFTER ERROR PROCEDURE ON LOANAPPL.
032100 900-loanappl-error.
032200     DISPLAY "LOANAPPL FILE STATUS: " fs-loanappl
032300     STOP "LOANELIG - BAD STATUS ON LOANAPPL - NOTIFY OPS".
032400
032500 runparm-handler SECTION.
032600     USE AFTER ERROR PROCEDURE ON RUNPARM.
032700 910-runparm-error.
032800     DISPLAY "RUNPARM FILE STATUS: " fs-runparm
032900     STOP "LOANELIG - BAD STATUS ON RUNPARM - NOTIFY OPS".
033000
033100 loandec-handler SECTION.
033200     USE AFTER ERROR PROCEDURE ON LOANDEC.
033300 920-loandec-error.
033400     DISPLAY "LOANDEC FILE STATUS: " fs-loandec
033500     STOP "LOANELIG - BAD STATUS ON LOANDEC - NOTIFY OPS".
033600
033700 loanrpt-handler SECTION.
033800     USE AFTER ERROR PROCEDURE ON LOANRPT.
033900 930-loanrpt-error.
034000     DISPLAY "LOANRPT FILE STATUS: " fs-loanrpt
034100     STOP "LOANELIG - BAD STATUS ON LOANRPT - NOTIFY OPS".
034200 END DECLARATIVES.
034300
034400 MAIN-PARAGRAPH.
034500     PERFORM 100-begin-start-run
034600        THRU 100-end-start-run
034700
034800     PERFORM 200-begin-process-applications
034900        THRU 200-end-process-applications
035000       UNTIL ws-eof-appl
035100
035200     PERFORM 700-begin-finish-run
035300        THRU 700-end-finish-run
035400
035500     STOP RUN.
035600
035700 100-begin-start-run.
035800     OPEN INPUT  RUNPARM
035900     READ RUNPARM
036000        AT END
036100           DISPLAY "LOANELIG - RUNPARM CARD MISSING - ABORT"
036200           STOP "LOANELIG - NO RUN-DATE CARD"
036300     END-READ
036400     MOVE f-rpm-run-date     TO ws-run-date
036500     CLOSE RUNPARM
036600
036700     PERFORM 110-begin-compute-threshold
036800        THRU 110-end-compute-threshold
036900
037000     OPEN INPUT  LOANAPPL
037100     OPEN OUTPUT LOANDEC
037200     OPEN OUTPUT LOANRPT
037300
037400     MOVE ws-run-date        TO ws-h1-run-date
037500     WRITE f-loanrpt-rec     FROM ws-head-1
037600        AFTER ADVANCING top-of-form
037700     WRITE f-loanrpt-rec     FROM ws-head-2
037800        AFTER ADVANCING 2 LINES.
037900 100-end-start-run.
038000     EXIT.
038100
038200* THRESHOLD-DATE = RUN-DATE minus 3 calendar months, clamped to
038300* the end of the resulting month (LN-0028, LN-0052, LN-0062).
038400 110-begin-compute-threshold.
038500     MOVE ws-run-cc-yy       TO ws-thr-work-yy
038600     COMPUTE ws-thr-work-mm  = ws-run-mm - cte-03
038700
038800     IF ws-thr-work-mm IS LESS THAN OR EQUAL TO ZERO               LN-0028
038900        ADD  cte-12          TO ws-thr-work-mm                     LN-0028
039000        SUBTRACT cte-01      FROM ws-thr-work-yy                   LN-0028
039100     END-IF
039200
039300     MOVE ws-thr-work-yy     TO ws-thr-cc-yy
039400     MOVE ws-thr-work-mm     TO ws-thr-mm
039500
039600     PERFORM 120-begin-check-leap-year
039700        THRU 120-end-check-leap-year
039800
039900     SET  ws-met-idx         TO ws-thr-work-mm
040000     IF ws-lyc-is-leap AND ws-thr-mm = cte-04
040100        MOVE ws-met-days-leap (ws-met-idx) TO ws-thr-max-day
040200     ELSE
040300        MOVE ws-met-days-norm (ws-met-idx) TO ws-thr-max-day
040400     END-IF
040500
040600     IF ws-run-dd IS GREATER THAN ws-thr-max-day
040700        MOVE ws-thr-max-day  TO ws-thr-dd
040800     ELSE
040900        MOVE ws-run-dd       TO ws-thr-dd
041000     END-IF.
041100 110-end-compute-threshold.
041200     EXIT.
041300
041400* Gregorian leap-year residue check, same three-divide idiom
041500* used by the shop's other date routines, against THR-CC-YY.
041600 120-begin-check-leap-year.
041700     MOVE 'N'                TO ws-lyc-is-leap-sw                  LN-0052
041800     DIVIDE ws-thr-cc-yy BY cte-04                                 LN-0052
041900        GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-04         LN-0052
042000     DIVIDE ws-thr-cc-yy BY cte-100                                LN-0052
042100        GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-100        LN-0052
042200     DIVIDE ws-thr-cc-yy BY cte-400                                LN-0052
042300        GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-400        LN-0052
042400
042500     IF (ws-lyc-residue-04  IS EQUAL     TO ZERO
042600     AND ws-lyc-residue-100 IS NOT EQUAL TO ZERO)
042700      OR ws-lyc-residue-400 IS EQUAL     TO ZERO
042800        MOVE 'Y'              TO ws-lyc-is-leap-sw
042900     END-IF.
043000 120-end-check-leap-year.
043100     EXIT.
043200
043300 200-begin-process-applications.
043400     READ LOANAPPL
043500        AT END
043600           SET ws-eof-appl   TO TRUE
043700     NOT AT END
043800           ADD cte-01        TO ws-tot-read
043900           PERFORM 210-begin-load-work-area
044000              THRU 210-end-load-work-area
044100           PERFORM 300-begin-evaluate-application
044200              THRU 300-end-evaluate-application
044300     END-READ.
044400 200-end-process-applications.
044500     EXIT.
044600
044700 210-begin-load-work-area.
044800     MOVE f-lna-appl-id            TO ws-apw-appl-id
044900     MOVE f-lna-monthly-salary     TO ws-apw-salary
045000     MOVE f-lna-requested-amount   TO ws-apw-amount
045100     MOVE f-lna-term-months        TO ws-apw-term
045200     MOVE f-lna-last-loan-date     TO ws-apw-last-loan-date
045300     MOVE 'N'                      TO ws-dcw-valid-err-sw
045400     MOVE SPACES                   TO ws-dcw-valid-msg
045500     MOVE ZERO                     TO ws-dcw-reason-count
045600                                       ws-apw-payment
045700     MOVE SPACES                   TO ws-dcw-reason (1)
045800                                       ws-dcw-reason (2)
045900                                       ws-dcw-reason (3)
046000                                       ws-dcw-reason (4).
046100 210-end-load-work-area.
046200     EXIT.
046300
046400* This paragraph range is numbered out of sequence with its own
046500* caller (200-) on purpose - the rule engine and report writer
046600* were lifted out of 200- as a block in LN-0009 and nobody
046700* ever renumbered them.
046800 300-begin-evaluate-application.
046900     PERFORM 320-begin-screen-application
047000        THRU 320-end-screen-application
047100
047200     IF ws-dcw-valid-err
047300        ADD cte-01            TO ws-tot-valid-err
047400        MOVE 'E'              TO ws-dcw-eligible-flag
047500     ELSE
047600        PERFORM 410-begin-compute-payment
047700           THRU 410-end-compute-payment
047800        PERFORM 420-begin-check-amounts-valid
047900           THRU 420-end-check-amounts-valid
048000        PERFORM 430-begin-check-term-limit
048100           THRU 430-end-check-term-limit
048200        PERFORM 440-begin-check-capacity
048300           THRU 440-end-check-capacity
048400        PERFORM 450-begin-check-recent-loan
048500           THRU 450-end-check-recent-loan
048600
048700        IF ws-dcw-reason-count IS EQUAL TO ZERO
048800           MOVE 'Y'           TO ws-dcw-eligible-flag
048900           ADD cte-01         TO ws-tot-eligible
049000        ELSE
049100           MOVE 'N'           TO ws-dcw-eligible-flag
049200           ADD cte-01         TO ws-tot-not-eligible
049300        END-IF
049400     END-IF
049500
049600     PERFORM 550-begin-write-decision
049700        THRU 550-end-write-decision
049800     PERFORM 620-begin-write-detail
049900        THRU 620-end-write-detail
050000
050100* UPSI-0 OFF = operator wants the console trace (job card
050200* default); ON suppresses it for a clean unattended run.
050300     IF ws-trace-enabled
050400        DISPLAY "LOANELIG TRACE - " ws-apw-appl-id
050500                " FLAG=" ws-dcw-eligible-flag
050600     END-IF.
050700 300-end-evaluate-application.
050800     EXIT.
050900
051000* Input-range plausibility screen.  First failure wins; the
051100* message is cosmetic (DISPLAY/report use only, not stored on
051200* the decision record) - LN-0001 as amended by LN-0047/LN-0067.
051300 320-begin-screen-application.
051400     EVALUATE TRUE
051500        WHEN ws-apw-salary IS LESS THAN OR EQUAL TO ZERO
051600           MOVE 'Y'           TO ws-dcw-valid-err-sw
051700           MOVE 'SALARY MUST BE GREATER THAN ZERO' TO
051800                                 ws-dcw-valid-msg
051900
052000        WHEN ws-apw-salary IS LESS THAN 100.00
052100           MOVE 'Y'           TO ws-dcw-valid-err-sw
052200           MOVE 'SALARY BELOW MINIMUM OF 100.00' TO
052300                                 ws-dcw-valid-msg
052400
052500        WHEN ws-apw-salary IS GREATER THAN 1000000.00
052600           MOVE 'Y'           TO ws-dcw-valid-err-sw
052700           MOVE 'SALARY ABOVE MAXIMUM OF 1,000,000.00' TO
052800                                 ws-dcw-valid-msg
052900
053000        WHEN ws-apw-amount IS LESS THAN OR EQUAL TO ZERO
053100           MOVE 'Y'           TO ws-dcw-valid-err-sw
053200           MOVE 'AMOUNT MUST BE GREATER THAN ZERO' TO
053300                                 ws-dcw-valid-msg
053400
053500        WHEN ws-apw-amount IS LESS THAN 100.00
053600           MOVE 'Y'           TO ws-dcw-valid-err-sw
053700           MOVE 'AMOUNT BELOW MINIMUM OF 100.00' TO
053800                                 ws-dcw-valid-msg
053900
054000        WHEN ws-apw-amount IS GREATER THAN 10000000.00
054100           MOVE 'Y'           TO ws-dcw-valid-err-sw
054200           MOVE 'AMOUNT ABOVE MAXIMUM OF 10,000,000.00' TO
054300                                 ws-dcw-valid-msg
054400
054500        WHEN ws-apw-term IS LESS THAN cte-01
054600           MOVE 'Y'           TO ws-dcw-valid-err-sw
054700           MOVE 'TERM MUST BE AT LEAST 1 MONTH' TO
054800                                 ws-dcw-valid-msg
054900
055000        WHEN ws-apw-term IS GREATER THAN cte-36
055100           MOVE 'Y'           TO ws-dcw-valid-err-sw
055200           MOVE 'TERM MAY NOT EXCEED 36 MONTHS' TO
055300                                 ws-dcw-valid-msg
055400
055500        WHEN OTHER
055600           PERFORM 330-begin-screen-last-loan-date
055700              THRU 330-end-screen-last-loan-date
055800     END-EVALUATE.
055900 320-end-screen-application.
056000     EXIT.
056100
056200 330-begin-screen-last-loan-date.
056300     IF ws-apw-last-loan-date IS NOT EQUAL TO ZERO
056400        IF ws-apw-last-loan-date IS GREATER THAN ws-run-date
056500           MOVE 'Y'           TO ws-dcw-valid-err-sw
056600           MOVE 'LAST-LOAN-DATE IS AFTER THE RUN DATE' TO
056700                                 ws-dcw-valid-msg
056800        ELSE
056900           PERFORM 340-begin-check-date-not-too-old
057000              THRU 340-end-check-date-not-too-old
057100        END-IF
057200     ELSE
057300        PERFORM 350-begin-screen-ratios
057400           THRU 350-end-screen-ratios
057500     END-IF.
057600 330-end-screen-last-loan-date.
057700     EXIT.
057800
057900* Ten-year-old floor on LAST-LOAN-DATE - approximated on the
058000* calendar year digits, which is all the file layout carries.
058100 340-begin-check-date-not-too-old.
058200     COMPUTE ws-thr-work-yy    = ws-run-cc-yy - 10
058300     COMPUTE ws-thr-floor-date = ws-thr-work-yy * 10000
058400
058500     IF ws-apw-last-loan-date IS LESS THAN ws-thr-floor-date
058600        MOVE 'Y'           TO ws-dcw-valid-err-sw
058700        MOVE 'LAST-LOAN-DATE IS MORE THAN 10 YEARS OLD' TO
058800                              ws-dcw-valid-msg
058900     ELSE
059000        PERFORM 350-begin-screen-ratios
059100           THRU 350-end-screen-ratios
059200     END-IF.
059300 340-end-check-date-not-too-old.
059400     EXIT.
059500
059600* Loan-to-income and debt-service pre-screen - LN-0004, ratio
059700* fixed LN-0067 (per-installment, not flat salary comparison).
059800 350-begin-screen-ratios.
059900     COMPUTE ws-apw-annual-income ROUNDED =
060000             ws-apw-salary * 12
060100     COMPUTE ws-apw-lti-ratio ROUNDED =
060200             ws-apw-amount / ws-apw-annual-income
060300
060400     IF ws-apw-lti-ratio IS GREATER THAN 20.0
060500        MOVE 'Y'           TO ws-dcw-valid-err-sw
060600        MOVE 'LOAN-TO-INCOME RATIO EXCEEDS 20.0' TO
060700                              ws-dcw-valid-msg
060800     ELSE
060900        COMPUTE ws-apw-debt-svc-ratio ROUNDED =
061000                (ws-apw-amount / ws-apw-term) / ws-apw-salary
061100        IF ws-apw-debt-svc-ratio IS GREATER THAN 0.80
061200           MOVE 'Y'        TO ws-dcw-valid-err-sw
061300           MOVE 'DEBT-SERVICE RATIO EXCEEDS 0.80' TO
061400                              ws-dcw-valid-msg
061500        END-IF
061600     END-IF.
061700 350-end-screen-ratios.
061800     EXIT.
061900
062000* Simple flat installment, not computable (zero) when term is
062100* not positive.
062200 410-begin-compute-payment.
062300     IF ws-apw-term IS GREATER THAN ZERO
062400        COMPUTE ws-apw-payment ROUNDED =
062500                ws-apw-amount / ws-apw-term
062600     ELSE
062700        MOVE ZERO             TO ws-apw-payment
062800     END-IF.
062900 410-end-compute-payment.
063000     EXIT.
063100
063200* Priority 10 reject.  A single DATOS_INVALIDOS even when both
063300* salary and amount fail.
063400 420-begin-check-amounts-valid.
063500     IF ws-apw-salary IS LESS THAN OR EQUAL TO ZERO
063600     OR ws-apw-amount IS LESS THAN OR EQUAL TO ZERO
063700        PERFORM 480-begin-add-reason-datos
063800           THRU 480-end-add-reason-datos
063900     END-IF.
064000 420-end-check-amounts-valid.
064100     EXIT.
064200
064300* Priority 20 reject - loan term out of range.
064400 430-begin-check-term-limit.
064500     IF ws-apw-term IS LESS THAN cte-01                            LN-0033
064600     OR ws-apw-term IS GREATER THAN cte-36                         LN-0033
064700        PERFORM 490-begin-add-reason-term
064800           THRU 490-end-add-reason-term
064900     END-IF.
065000 430-end-check-term-limit.
065100     EXIT.
065200
065300* Priority 30 reject - capacity.  Equal to 40 pct passes.
065400* Skipped when payment could not be computed (term not positive).
065500 440-begin-check-capacity.
065600     IF ws-apw-term IS GREATER THAN ZERO                           LN-0009
065700        COMPUTE ws-apw-max-allowed ROUNDED =
065800                ws-apw-salary * 0.40                               LN-0009
065900        IF ws-apw-payment IS GREATER THAN ws-apw-max-allowed       LN-0009
066000           PERFORM 500-begin-add-reason-capacity
066100              THRU 500-end-add-reason-capacity
066200        END-IF
066300     END-IF.
066400 440-end-check-capacity.
066500     EXIT.
066600
066700* Priority 40 reject - recency.  Inclusive compare (LN-0013);
066800* falls back to the computed category when no date is filed.
066900 450-begin-check-recent-loan.
067000     IF ws-apw-last-loan-date IS NOT EQUAL TO ZERO
067100        IF ws-apw-last-loan-date IS GREATER THAN OR EQUAL TO
067200           ws-threshold-date
067300           PERFORM 510-begin-add-reason-recent
067400              THRU 510-end-add-reason-recent
067500        END-IF
067600     ELSE
067700        PERFORM 460-begin-categorize-applicant
067800           THRU 460-end-categorize-applicant
067900        IF ws-apw-hist-found
068000           IF ws-apw-hist-last-loan IS GREATER THAN OR EQUAL TO
068100              ws-threshold-date
068200              PERFORM 510-begin-add-reason-recent
068300                 THRU 510-end-add-reason-recent
068400           END-IF
068500        END-IF
068600     END-IF.
068700 450-end-check-recent-loan.
068800     EXIT.
068900
069000* Applicant categorization.  Category is a computed break on
069100* the requested amount only - no file or database lookup is
069200* made against a central applicant-history source for this run.
069300 460-begin-categorize-applicant.
069400     MOVE 'N'                 TO ws-apw-hist-found-sw
069500     IF ws-apw-amount IS GREATER THAN 15000.00
069600        SET  ws-cat-idx       TO cte-01
069700     ELSE
069800        IF ws-apw-amount IS GREATER THAN 8000.00
069900           SET ws-cat-idx     TO 2
070000        ELSE
070100           SET ws-cat-idx     TO cte-03
070200        END-IF
070300     END-IF
070400     MOVE ws-cat-name (ws-cat-idx)   TO ws-apw-category
070500
070600     IF ws-cat-months-back (ws-cat-idx) IS GREATER THAN ZERO
070700        PERFORM 470-begin-lookup-history
070800           THRU 470-end-lookup-history
070900     END-IF.
071000 460-end-categorize-applicant.
071100     EXIT.
071200
071300* Derives "last loan N months back" off the run date using the
071400* same month-borrow logic as 110-, rather than a second copy of
071500* the threshold math - LN-0017.
071600 470-begin-lookup-history.
071700     MOVE ws-run-cc-yy        TO ws-thr-work-yy
071800     COMPUTE ws-thr-work-mm   =
071900             ws-run-mm - ws-cat-months-back (ws-cat-idx)
072000
072100     IF ws-thr-work-mm IS LESS THAN OR EQUAL TO ZERO
072200        ADD  cte-12           TO ws-thr-work-mm
072300        SUBTRACT cte-01       FROM ws-thr-work-yy
072400     END-IF
072500
072600     MOVE ws-thr-work-yy      TO ws-apw-hist-cc-yy
072700     MOVE ws-thr-work-mm      TO ws-apw-hist-mm
072800     MOVE ws-run-dd           TO ws-apw-hist-dd
072900     SET  ws-apw-hist-found   TO TRUE.
073000 470-end-lookup-history.
073100     EXIT.
073200
073300 480-begin-add-reason-datos.
073400     ADD  cte-01               TO ws-dcw-reason-count
073500     SET  ws-dcw-idx           TO ws-dcw-reason-count
073600     MOVE ws-rsn-code (4)      TO ws-dcw-reason (ws-dcw-idx)
073700     ADD  cte-01               TO ws-rsn-datos-cnt.
073800 480-end-add-reason-datos.
073900     EXIT.
074000
074100 490-begin-add-reason-term.
074200     ADD  cte-01               TO ws-dcw-reason-count
074300     SET  ws-dcw-idx           TO ws-dcw-reason-count
074400     MOVE ws-rsn-code (2)      TO ws-dcw-reason (ws-dcw-idx)
074500     ADD  cte-01               TO ws-rsn-term-cnt.
074600 490-end-add-reason-term.
074700     EXIT.
074800
074900 500-begin-add-reason-capacity.
075000     ADD  cte-01               TO ws-dcw-reason-count
075100     SET  ws-dcw-idx           TO ws-dcw-reason-count
075200     MOVE ws-rsn-code (3)      TO ws-dcw-reason (ws-dcw-idx)
075300     ADD  cte-01               TO ws-rsn-capacity-cnt.
075400 500-end-add-reason-capacity.
075500     EXIT.
075600
075700 510-begin-add-reason-recent.
075800     ADD  cte-01               TO ws-dcw-reason-count
075900     SET  ws-dcw-idx           TO ws-dcw-reason-count
076000     MOVE ws-rsn-code (1)      TO ws-dcw-reason (ws-dcw-idx)
076100     ADD  cte-01               TO ws-rsn-recent-cnt.
076200 510-end-add-reason-recent.
076300     EXIT.
076400
076500 550-begin-write-decision.
076600     IF ws-dcw-eligible-flag IS NOT valid-elig-flag
076700        DISPLAY "LOANELIG - BAD ELIGIBLE FLAG SET INTERNALLY: "
076800                ws-dcw-eligible-flag " FOR " ws-apw-appl-id
076900        STOP "LOANELIG - INTERNAL LOGIC ERROR - NOTIFY DP"
077000     END-IF
077100
077200     MOVE ws-apw-appl-id           TO f-dec-appl-id
077300     MOVE ws-dcw-eligible-flag     TO f-dec-eligible-flag
077400     MOVE ws-apw-payment           TO f-dec-monthly-payment
077500     MOVE ws-dcw-reason-count      TO f-dec-reason-count
077600     MOVE ws-dcw-reason (1)        TO f-dec-reason (1)
077700     MOVE ws-dcw-reason (2)        TO f-dec-reason (2)
077800     MOVE ws-dcw-reason (3)        TO f-dec-reason (3)
077900     MOVE ws-dcw-reason (4)        TO f-dec-reason (4)
078000     WRITE f-loandec-rec.
078100 550-end-write-decision.
078200     EXIT.
078300
078400 620-begin-write-detail.
078500     IF ws-dcw-valid-err
078600        MOVE ws-apw-appl-id    TO ws-dtl-appl-id
078700        MOVE ZERO              TO ws-dtl-salary
078800                                   ws-dtl-amount
078900                                   ws-dtl-term
079000                                   ws-dtl-payment
079100        MOVE 'ERR'             TO ws-dtl-eligible
079200        MOVE ws-dcw-valid-msg  TO ws-dtl-reasons
079300     ELSE
079400        MOVE ws-apw-appl-id    TO ws-dtl-appl-id
079500        MOVE ws-apw-salary     TO ws-dtl-salary
079600        MOVE ws-apw-amount     TO ws-dtl-amount
079700        MOVE ws-apw-term       TO ws-dtl-term
079800        MOVE ws-apw-payment    TO ws-dtl-payment
079900        EVALUATE ws-dcw-eligible-flag
080000           WHEN 'Y'  MOVE 'YES' TO ws-dtl-eligible
080100           WHEN OTHER MOVE 'NO' TO ws-dtl-eligible
080200        END-EVALUATE
080300        PERFORM 625-begin-concatenate-reasons
080400           THRU 625-end-concatenate-reasons
080500     END-IF
080600
080700     WRITE f-loanrpt-rec       FROM ws-detail-line
080800        AFTER ADVANCING 1 LINES.
080900 620-end-write-detail.
081000     EXIT.
081100
081200 625-begin-concatenate-reasons.
081300     MOVE SPACES                TO ws-dtl-reasons
081400     IF ws-dcw-reason-count IS GREATER THAN ZERO
081500        STRING ws-dcw-reason (1) DELIMITED BY SPACE
081600               ' '              DELIMITED BY SIZE
081700               ws-dcw-reason (2) DELIMITED BY SPACE
081800               ' '              DELIMITED BY SIZE
081900               ws-dcw-reason (3) DELIMITED BY SPACE
082000               ' '              DELIMITED BY SIZE
082100               ws-dcw-reason (4) DELIMITED BY SPACE
082200          INTO ws-dtl-reasons
082300        ON OVERFLOW
082400           CONTINUE
082500        END-STRING
082600     END-IF.
082700 625-end-concatenate-reasons.
082800     EXIT.
082900
083000 700-begin-finish-run.
083100     WRITE f-loanrpt-rec    FROM SPACES
083200        AFTER ADVANCING 2 LINES
083300
083400     MOVE 'RECORDS READ' TO ws-tot-label
083500     MOVE ws-tot-read    TO ws-tot-value
083600     WRITE f-loanrpt-rec FROM ws-totals-line
083700        AFTER ADVANCING 1 LINES
083800
083900     MOVE 'VALIDATION ERRORS' TO ws-tot-label
084000     MOVE ws-tot-valid-err    TO ws-tot-value
084100     WRITE f-loanrpt-rec FROM ws-totals-line
084200        AFTER ADVANCING 1 LINES
084300
084400     MOVE 'ELIGIBLE'     TO ws-tot-label
084500     MOVE ws-tot-eligible TO ws-tot-value
084600     WRITE f-loanrpt-rec FROM ws-totals-line
084700        AFTER ADVANCING 1 LINES
084800
084900     MOVE 'NOT ELIGIBLE' TO ws-tot-label
085000     MOVE ws-tot-not-eligible TO ws-tot-value
085100     WRITE f-loanrpt-rec FROM ws-totals-line
085200        AFTER ADVANCING 1 LINES
085300
085400     SET  ws-rsn-idx TO 1
085500     PERFORM 630-begin-write-reason-total
085600        THRU 630-end-write-reason-total
085700       VARYING ws-rsn-idx FROM 1 BY 1
085800         UNTIL ws-rsn-idx IS GREATER THAN 4
085900
086000     CLOSE LOANAPPL
086100     CLOSE LOANDEC
086200     CLOSE LOANRPT.
086300 700-end-finish-run.
086400     EXIT.
086500
086600 630-begin-write-reason-total.
086700     MOVE ws-rsn-code (ws-rsn-idx)  TO ws-tot-label
086800     MOVE ws-rsn-count (ws-rsn-idx) TO ws-tot-value
086900     WRITE f-loanrpt-rec FROM ws-totals-line
087000        AFTER ADVANCING 1 LINES.
087100 630-end-write-reason-total.
087200     EXIT.
087300
087400 END PROGRAM LoanElig.
