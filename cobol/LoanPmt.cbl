000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LoanPmt.
000300 AUTHOR. R-MCKENNEY.
000400 INSTALLATION. CONSUMER-LENDING-DIV.
000500 DATE-WRITTEN. 01/09/1993.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*                                                                *
001100*   L O A N   P A Y M E N T   Q U O T E   U T I L I T Y          *
001200*                                                                *
001300*   Console utility for the loan desk - operator keys in the    *
001400*   requested amount, the term in months and the annual rate,   *
001500*   and this quotes both the flat installment (amount over      *
001600*   term, what LoanElig/LoanScRul/LoanTenur post to LOANDEC      *
001700*   when no rate is on file) and the true interest-bearing      *
001800*   annuity installment for rate-quote walk-ins.  Desk keeps    *
001900*   this on the teller workstation, not run from the batch      *
002000*   stream - no parameter card, no input file, no report file,  *
002100*   same shape as the desk's other ACCEPT/DISPLAY utilities.    *
002200*                                                                *
002300******************************************************************
002400*                       CHANGE    LOG                            *
002500******************************************************************
002600* DATE      PGMR  TICKET    DESCRIPTION                          *
002700* --------  ----  --------  -------------------------------------*
002800* 01/09/93  RFM   LN-0300   Original coding - flat installment   *
002900*                           quote only, no rate entry yet.       *
003000* 06/22/93  RFM   LN-0303   Annuity formula added per desk       *
003100*                           request - rate-quote walk-ins were   *
003200*                           being quoted the flat figure only.   *
003300* 11/15/93  DWK   LN-0307   Factor computed by repeated          *
003400*                           multiplication loop - no FUNCTION    *
003500*                           EXPONENTIATION on this compiler.     *
003600* 04/03/95  RFM   LN-0312   Zero-amount and zero-term entries    *
003700*                           now caught before the divide - desk  *
003800*                           was getting SIZE ERROR aborts.       *
003900* 02/19/98  DWK   LN-0319   Rate entry widened to 9(02)V9(03) -  *
004000*                           sub-prime quotes need 3 decimals.    *
004100* 09/24/98  TLV   LN-0321   Y2K - no date fields in this program,*
004200*                           reviewed and signed off, no change.  *
004300* 05/11/00  TLV   LN-0326   Annuity result now echoed alongside  *
004400*                           the flat figure instead of replacing *
004500*                           it - desk wants both for comparison. *
004600* 08/14/00  TLV   LN-0331   Loop control split out to its own    *
004700*                           77-level entry, off the factor-work  *
004800*                           group, per std audit this cycle.     *
004900* 03/02/01  TLV   LN-0334   SPECIAL-NAMES paragraph added, plus  *
005000*                           88-levels on the three entry fields  *
005100*                           - desk standard audit found this one *
005200*                           had neither.                         *
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     CLASS valid-percent-digits IS '0' THRU '9'
005900     UPSI-0 ON  STATUS IS ws-recap-suppressed
006000            OFF STATUS IS ws-recap-enabled.
006100
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400
006500 78  cte-01                                   VALUE 01.
006600 78  cte-12                                   VALUE 12.
006700 78  cte-100                                  VALUE 100.
006800
006900* Amount keyed by the operator, split out for the re-key echo
007000* line - same split-and-echo habit as the rate area below.
007100 01  ws-amount-area.
007200     03  ws-amount-input            PIC 9(9)V9(2) VALUE ZEROES.
007300         88  ws-amount-not-entered      VALUE ZERO.
007400     03  ws-amount-parts REDEFINES ws-amount-input.
007500         05  ws-amt-dollars         PIC 9(9).
007600         05  ws-amt-cents           PIC 9(2).
007700     03  FILLER                     PIC X(05).
007800
007900* Annual rate keyed as whole-percent plus three decimal places
008000* (LN-0319 widened this from two) - split for the echo line.
008100 01  ws-rate-area.
008200     03  ws-rate-input              PIC 9(2)V9(3) VALUE ZEROES.    LN-0319
008300         88  ws-rate-not-entered        VALUE ZERO.
008400     03  ws-rate-parts REDEFINES ws-rate-input.
008500         05  ws-rate-whole          PIC 9(2).
008600         05  ws-rate-frac           PIC 9(3).
008700     03  ws-rate-alpha REDEFINES ws-rate-input PIC X(05).
008800     03  FILLER                     PIC X(05).
008900
009000 01  ws-term-area.
009100     03  ws-term-input              PIC 9(3)  VALUE ZEROES.
009200         88  ws-term-not-entered        VALUE ZERO.
009300     03  FILLER                     PIC X(07).
009400
009500* Annuity-factor loop control - standalone counter, COMP per
009600* shop standard, not part of the amount/rate/payment record
009700* groups above.
009800 77  ws-factor-loop-ctl             PIC S9(3)     COMP VALUE ZERO.
009900
010000* Working fields for the annuity factor - repeated-multiplication
010100* loop per LN-0307, not money, COMP per shop standard.
010200 01  ws-factor-work.
010300     03  ws-monthly-rate           PIC S9(1)V9(8) COMP VALUE ZERO.
010400     03  ws-factor-value            PIC S9(3)V9(8) COMP VALUE 1.
010500     03  FILLER                     PIC X(06).
010600
010700* Both quoted figures together, with a flat-byte view for the
010800* one-compare "nothing computed yet" sanity test (same idiom as
010900* the reason-code flat view in LoanTenur).
011000 01  ws-payment-work.
011100     03  ws-pmt-simple              PIC 9(9)V9(2) VALUE ZEROES.
011200     03  ws-pmt-annuity             PIC 9(9)V9(2) VALUE ZEROES.
011300     03  FILLER                     PIC X(04).
011400 01  ws-payment-flat REDEFINES ws-payment-work    PIC X(26).
011500
011600 01  ws-edit-line.
011700     03  ws-edt-dollars             PIC ZZZ,ZZZ,ZZ9.99.
011800     03  FILLER                     PIC X(08) VALUE SPACES.
011900
012000 PROCEDURE DIVISION.
012100 MAIN-PARAGRAPH.
012200     PERFORM 100-begin-accept-input
012300        THRU 100-end-accept-input
012400
012500     IF NOT ws-amount-not-entered                                  LN-0312
012600        AND NOT ws-term-not-entered                                LN-0312
012700        PERFORM 200-begin-compute-simple
012800           THRU 200-end-compute-simple
012900
013000        PERFORM 300-begin-compute-annuity
013100           THRU 300-end-compute-annuity
013200
013300        PERFORM 400-begin-show-results
013400           THRU 400-end-show-results
013500     ELSE
013600        DISPLAY "LOANPMT - AMOUNT AND TERM MUST BOTH BE "
013700                "GREATER THAN ZERO - NO QUOTE PRODUCED"
013800     END-IF
013900
014000     STOP RUN.
014100
014200 100-begin-accept-input.
014300     MOVE ZEROES              TO ws-payment-flat
014400
014500     DISPLAY "LOAN PAYMENT QUOTE - ENTER REQUESTED AMOUNT "
014600             "(9 DIGITS, 2 DECIMALS): " WITH NO ADVANCING
014700     ACCEPT ws-amount-input
014800
014900     DISPLAY "ENTER TERM IN MONTHS (3 DIGITS): "
015000             WITH NO ADVANCING
015100     ACCEPT ws-term-input
015200
015300     DISPLAY "ENTER ANNUAL RATE PERCENT (2 WHOLE, 3 "
015400             "DECIMAL, ZERO IF NO RATE ON FILE): "
015500             WITH NO ADVANCING
015600     ACCEPT ws-rate-input
015700
015800     IF ws-rate-alpha IS NOT valid-percent-digits                  LN-0334
015900        DISPLAY "LOANPMT - RATE ENTRY NOT NUMERIC - RE-KEY "       LN-0334
016000                "RUN NEEDED"                                       LN-0334
016100     END-IF
016200
016300* UPSI-0 OFF = operator wants the re-key recap on the screen;
016400* ON suppresses it for a quick-quote walk-in.  Same switch
016500* idiom as the console trace toggle in the batch programs.
016600     IF ws-recap-enabled                                           LN-0334
016700        DISPLAY "AMOUNT ENTERED: " ws-amt-dollars "." ws-amt-cents
016800        DISPLAY "RATE ENTERED:   " ws-rate-whole "." ws-rate-frac
016900                " PCT"
017000     END-IF.
017100 100-end-accept-input.
017200     EXIT.
017300
017400* Flat installment - what LoanElig/LoanScRul/LoanTenur post to
017500* LOANDEC, no interest (amount over term).
017600 200-begin-compute-simple.
017700     COMPUTE ws-pmt-simple ROUNDED =
017800             ws-amount-input / ws-term-input.
017900 200-end-compute-simple.
018000     EXIT.
018100
018200* True annuity installment (interest-bearing form) -
018300* PAYMENT = AMOUNT * (m * f) / (f - 1), f = (1 + m) ** TERM,
018400* m = annual rate / 12 / 100.  Factor built by a multiplication
018500* loop (LN-0307) - no FUNCTION EXPONENTIATION on this compiler.
018600 300-begin-compute-annuity.
018700     IF ws-rate-not-entered
018800        MOVE ws-pmt-simple       TO ws-pmt-annuity
018900     ELSE
019000        COMPUTE ws-monthly-rate ROUNDED =
019100                ws-rate-input / cte-12 / cte-100
019200
019300        MOVE 1                   TO ws-factor-value
019400
019500        PERFORM 310-begin-build-factor
019600           THRU 310-end-build-factor
019700          VARYING ws-factor-loop-ctl
019800             FROM cte-01 BY cte-01
019900            UNTIL ws-factor-loop-ctl IS GREATER THAN ws-term-input
020000
020100        COMPUTE ws-pmt-annuity ROUNDED =
020200                ws-amount-input * (ws-monthly-rate *
020300                ws-factor-value) / (ws-factor-value - cte-01)
020400     END-IF.
020500 300-end-compute-annuity.
020600     EXIT.
020700
020800 310-begin-build-factor.
020900     COMPUTE ws-factor-value ROUNDED =                             LN-0307
021000             ws-factor-value * (cte-01 + ws-monthly-rate).         LN-0307
021100 310-end-build-factor.
021200     EXIT.
021300
021400 400-begin-show-results.
021500     IF ws-payment-flat IS EQUAL TO ZEROES
021600        DISPLAY "LOANPMT - INTERNAL LOGIC ERROR - NO FIGURES "
021700                "COMPUTED - NOTIFY DP"
021800        STOP "LOANPMT - NO PAYMENT COMPUTED"
021900     END-IF
022000
022100     MOVE ws-pmt-simple           TO ws-edt-dollars
022200     DISPLAY "FLAT INSTALLMENT (NO INTEREST):    $"
022300             ws-edt-dollars
022400
022500     MOVE ws-pmt-annuity          TO ws-edt-dollars
022600     DISPLAY "ANNUITY INSTALLMENT (WITH RATE):   $"
022700             ws-edt-dollars.
022800 400-end-show-results.
022900     EXIT.
023000
023100 END PROGRAM LoanPmt.
